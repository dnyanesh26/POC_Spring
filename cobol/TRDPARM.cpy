000100***************************************************************   00000100
000200*                                                                 00000200
000300*   MEMBER NAME  =  TRDPARM                                    *  00000300
000400*                                                                 00000400
000500*   DESCRIPTIVE NAME  =  TRDPARS CALL PARAMETER AREA           *  00000500
000600*                                                                 00000600
000700*   FUNCTION = ONE RAW TRADE LINE GOES IN, FIVE EDITED FIELDS  *  00000700
000800*        OR AN ERROR MESSAGE COME BACK.  COPIED INTO TRDLOAD'S *  00000800
000900*        WORKING-STORAGE (BUILT BEFORE EACH CALL) AND INTO     *  00000900
001000*        TRDPARS'S LINKAGE SECTION (RECEIVED ON EACH CALL) SO  *  00001000
001100*        THE TWO PROGRAMS SHARE ONE COPY OF THE LAYOUT AND     *  00001100
001200*        CANNOT DRIFT OUT OF STEP WITH ONE ANOTHER.            *  00001200
001300*                                                                 00001300
001400*   INVOKE BY :  COPY TRDPARM.                                 *  00001400
001500*                                                                 00001500
001600***************************************************************   00001600
001700 01  TRDPARM-AREA.                                                00001700
001800     05  PARM-RAW-LINE               PIC X(132).                  00001800
001900     05  PARM-COLUMN-COUNT           PIC 9(03) COMP.              00001900
002000     05  PARM-TRADE-ID               PIC X(08).                   00002000
002100     05  PARM-LOAN-AMOUNT            PIC 9(15).                   00002100
002200     05  PARM-MONTHLY-INTEREST       PIC 9(15).                   00002200
002300     05  PARM-TENURE-MONTHS          PIC 9(03).                   00002300
002400     05  PARM-TOTAL-OUTSTANDING      PIC 9(15).                   00002400
002500     05  PARM-RETURN-CD              PIC S9(04) COMP.             00002500
002600         88  PARM-SUCCESS                VALUE ZERO.              00002600
002700         88  PARM-VALIDATION-FAILED      VALUE 4.                 00002700
002800     05  PARM-ERROR-MSG              PIC X(80).                   00002800
002900     05  FILLER                      PIC X(20).                   00002900
