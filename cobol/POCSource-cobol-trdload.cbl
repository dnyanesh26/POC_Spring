000100******************************************************************00000100
000200* PROGRAM:  TRDLOAD                                               00000200
000300*                                                                 00000300
000400* READS AN INBOUND TRADE FILE, ONE PIPE-DELIMITED LINE AT A TIME, 00000400
000500* VALIDATES EACH LINE THROUGH TRDPARS, AND STAGES EVERY GOOD LINE 00000500
000600* ONTO THE TRADE-STAGING FILE FOR THE OVERNIGHT LOAD TO PICK UP.  00000600
000700* ONE BAD LINE STOPS THE WHOLE RUN - NOTHING GETS PARTIALLY LOADED00000700
000800* FROM A FILE THAT DID NOT FULLY VALIDATE.                        00000800
000900*                                                                 00000900
001000* THE LINE-BY-LINE EDITS THEMSELVES DO NOT LIVE HERE - THEY ARE   00001000
001100* CALLED OUT TO TRDPARS SO THE SAME RULES CAN BE SHARED WITH THE  00001100
001200* ONLINE TRADE ENTRY SCREEN.  THIS PROGRAM ONLY WORRIES ABOUT FILE00001200
001300* HANDLING, THE READ/VALIDATE/STAGE LOOP, AND TELLING OPERATIONS  00001300
001400* HOW THE RUN CAME OUT.                                           00001400
001500******************************************************************00001500
001600IDENTIFICATION DIVISION.                                          00001600
001700***--------------------------------------------------------***    00001700
001800PROGRAM-ID.    TRDLOAD.                                           00001800
001900AUTHOR.        R M HAWTHORNE.                                     00001900
002000INSTALLATION.  THE SYSTEMS GROUP.                                 00002000
002100DATE-WRITTEN.  MARCH 1991.                                        00002100
002200DATE-COMPILED.                                                    00002200
002300SECURITY.      NON-CONFIDENTIAL.                                  00002300
002400******************************************************************00002400
002500*                    CHANGE LOG                                   00002500
002600*                                                                 00002600
002700* DATE       BY   REQUEST     DESCRIPTION                         00002700
002800* ---------- ---- ----------- ------------------------------      00002800
002900* 03/14/1991 RMH  INITIAL     ORIGINAL WRITE-UP OF THE TRADE      00002900
003000*                             FILE LOAD JOB PER THE LOAN          00003000
003100*                             SERVICING CONVERSION PROJECT.       00003100
003200* 06/02/1991 RMH  SR-0114     ADDED THE BATCH-SIZE CHECKPOINT     00003200
003300*                             DISPLAY SO OPERATIONS CAN TELL      00003300
003400*                             THE JOB IS STILL MOVING ON A BIG    00003400
003500*                             FILE.                               00003500
003600* 11/19/1992 DGT  SR-0201     TRADE ID EDIT WAS ACCEPTING         00003600
003700*                             LOWERCASE LETTERS - TIGHTENED TO    00003700
003800*                             MATCH THE ORIGINATING SYSTEM.       00003800
003900* 04/08/1994 DGT  SR-0288     ADDED THE HEADER-ROW SKIP SO THE    00003900
004000*                             JOB DOES NOT BLOW UP ON A COLUMN    00004000
004100*                             TITLE LINE THE VENDOR STARTED       00004100
004200*                             SENDING IN THE EXTRACT.             00004200
004300* 02/23/1996 LPK  SR-0347     TOTAL OUTSTANDING VS LOAN AMOUNT    00004300
004400*                             CROSS-EDIT MOVED INTO TRDPARS SO    00004400
004500*                             ONLINE AND BATCH SHARE ONE COPY     00004500
004600*                             OF THE RULE.                        00004600
004700* 09/09/1998 LPK  Y2K-0042    YEAR-2000 REMEDIATION - PROCESSED-  00004700
004800*                             DATE WAS BEING BUILT FROM A 2-      00004800
004900*                             DIGIT YEAR.  WINDOWED THE CENTURY   00004900
005000*                             OFF THE ACCEPT FROM DATE (SEE       00005000
005100*                             515-WINDOW-CENTURY) - CUTOVER       00005100
005200*                             YEAR 50 PICKS 19XX OR 20XX.         00005200
005300* 01/06/1999 LPK  Y2K-0042    RETEST OF THE ABOVE AFTER THE       00005300
005400*                             ROLLOVER REHEARSAL WEEKEND. CLEAN.  00005400
005500* 07/30/2001 BSN  SR-0402     FILE-NOT-FOUND NOW SETS RETURN-     00005500
005600*                             CODE 16 INSTEAD OF ABENDING SO      00005600
005700*                             THE SCHEDULER CAN RESTART CLEANLY.  00005700
005800* 10/14/2004 BSN  SR-0455     TRDPARM COPYBOOK PICKED UP A        00005800
005900*                             SUCCESS/FAILED 88-LEVEL - REMOVED   00005900
006000*                             THE OLD NUMERIC LITERAL COMPARE.    00006000
006100* 05/19/2006 BSN  SR-0481     RENAMED THE OLD WS-SCRATCH-1/2/3    00006100
006200*                             ELEMENTARY ITEMS INTO WS-WORK-      00006200
006300*                             FIELDS BELOW AND PULLED THE         00006300
006400*                             BATCH-SIZE CONSTANT AND THE         00006400
006500*                             HEADER-SCAN TOKEN OUT TO 77-        00006500
006600*                             LEVELS - EASIER TO SPOT ON A        00006600
006700*                             STORAGE DUMP THAN DIGGING THEM      00006700
006800*                             OUT OF A GROUP.                     00006800
006900******************************************************************00006900
007000ENVIRONMENT DIVISION.                                             00007000
007100***--------------------------------------------------------***    00007100
007200CONFIGURATION SECTION.                                            00007200
007300SOURCE-COMPUTER. IBM-370.                                         00007300
007400OBJECT-COMPUTER. IBM-370.                                         00007400
007500SPECIAL-NAMES.                                                    00007500
007600*    UPSI-0 IS THE OPERATOR-SET TRACE SWITCH ON THE JOB CARD.     00007600
007700*    FLIP IT ON WHEN SOMEBODY IN OPERATIONS NEEDS TO SEE WHY A    00007700
007800*    FILE IS BEING REJECTED WITHOUT WAITING FOR A CODE CHANGE.    00007800
007900    UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON                        00007900
008000             OFF STATUS IS WS-TRACE-SWITCH-OFF.                   00008000
008100INPUT-OUTPUT SECTION.                                             00008100
008200FILE-CONTROL.                                                     00008200
008300                                                                  00008300
008400*    TRADEIN IS THE DD THE SCHEDULER POINTS AT THE VENDOR EXTRACT 00008400
008500*    AFTER IT LANDS ON DASD.  LINE SEQUENTIAL BECAUSE THE EXTRACT 00008500
008600*    COMES OFF THE VENDOR SIDE AS PLAIN TEXT, ONE TRADE PER LINE. 00008600
008700    SELECT TRADE-FILE-IN     ASSIGN TO TRADEIN                    00008700
008800           ORGANIZATION IS LINE SEQUENTIAL                        00008800
008900           FILE STATUS  IS WS-TRADEIN-STATUS.                     00008900
009000                                                                  00009000
009100*    TRADEOUT IS THE STAGING FILE THE OVERNIGHT LOAD JOB PICKS UP 00009100
009200*    - ONE FIXED-LENGTH TRDSTG RECORD PER GOOD TRADE LINE.        00009200
009300    SELECT TRADE-STAGING-FILE ASSIGN TO TRADEOUT                  00009300
009400           ACCESS MODE  IS SEQUENTIAL                             00009400
009500           FILE STATUS  IS WS-TRADEOUT-STATUS.                    00009500
009600                                                                  00009600
009700******************************************************************00009700
009800DATA DIVISION.                                                    00009800
009900***--------------------------------------------------------***    00009900
010000FILE SECTION.                                                     00010000
010100                                                                  00010100
010200*    RECORDING MODE V (VARIABLE) BECAUSE THE VENDOR EXTRACT LINES 00010200
010300*    ARE NOT PADDED TO A FIXED WIDTH - A SHORT LINE (MISSING      00010300
010400*    TRAILING COLUMNS) IS EXACTLY THE KIND OF BAD DATA TRDPARS IS 00010400
010500*    SUPPOSED TO CATCH, SO THE READ ITSELF MUST NOT PAD IT FOR US.00010500
010600FD  TRADE-FILE-IN                                                 00010600
010700    RECORDING MODE IS V                                           00010700
010800    LABEL RECORDS ARE STANDARD.                                   00010800
01090001  TRADE-LINE-IN                  PIC X(132).                    00010900
011000                                                                  00011000
011100*    FIXED-LENGTH, BLOCKED BY THE SYSTEM (BLOCK CONTAINS 0 LETS   00011100
011200*    THE ACCESS METHOD PICK THE BLOCKING FACTOR).  ONE TRADE-     00011200
011300*    STAGING RECORD PER STAGED LINE - LAYOUT COMES FROM TRDSTG SO 00011300
011400*    THE FD AND THE WORKING-STORAGE BUILD AREA BELOW NEVER DRIFT  00011400
011500*    APART.                                                       00011500
011600FD  TRADE-STAGING-FILE                                            00011600
011700    RECORDING MODE IS F                                           00011700
011800    LABEL RECORDS ARE STANDARD                                    00011800
011900    BLOCK CONTAINS 0 RECORDS.                                     00011900
012000COPY TRDSTG REPLACING ==:TAG:== BY ==STG==.                       00012000
012100                                                                  00012100
012200******************************************************************00012200
012300WORKING-STORAGE SECTION.                                          00012300
012400******************************************************************00012400
012500*                                                                 00012500
012600*    77-LEVEL ITEMS - STANDALONE COUNTERS/CONSTANTS THAT DO NOT   00012600
012700*    BELONG TO ANY OF THE GROUPS BELOW.  KEPT AT THE TOP OF       00012700
012800*    WORKING-STORAGE THE WAY THE SHOP HAS ALWAYS LAID THESE OUT,  00012800
012900*    SO THEY ARE THE FIRST THING A PROGRAMMER SEES ON A STORAGE   00012900
013000*    MAP (SR-0481).                                               00013000
013100*                                                                 00013100
013200*    THE NUMBER OF LINES BETWEEN CHECKPOINT DISPLAYS - SEE 320-   00013200
013300*    BUMP-BATCH-COUNTERS.  500 HAS BEEN THE STANDARD SINCE THE    00013300
013400*    ORIGINAL WRITE-UP AND HAS NEVER NEEDED TO CHANGE.            00013400
01350077  WS-BATCH-SIZE                PIC 9(5)  COMP VALUE 500.        00013500
013600*                                                                 00013600
013700*    THE HEADER-DETECTION SEARCH STRING - REUSED FOR BOTH THE     00013700
013800*    "TRADE" AND THE "AMOUNT" LOOKUP IN 310-IS-HEADER-LINE, SO IT 00013800
013900*    IS DECLARED ONCE HERE RATHER THAN AS PART OF ANY ONE GROUP.  00013900
01400077  WS-SCAN-TOKEN                PIC X(6)  VALUE SPACES.          00014000
014100*                                                                 00014100
01420001  WS-FILE-STATUS-CODES.                                         00014200
014300*    IBM FILE STATUS CODES SET BY THE RUN-TIME AFTER EVERY OPEN,  00014300
014400*    READ, WRITE AND CLOSE AGAINST THE TWO FILES BELOW.  TESTED   00014400
014500*    IN 700-OPEN-FILES; '00' MEANS THE LAST OPERATION WAS GOOD.   00014500
014600    05  WS-TRADEIN-STATUS       PIC X(2) VALUE SPACES.            00014600
014700    05  WS-TRADEOUT-STATUS      PIC X(2) VALUE SPACES.            00014700
014800    05  FILLER                  PIC X(4) VALUE SPACES.            00014800
014900*                                                                 00014900
01500001  WS-RUN-SWITCHES.                                              00015000
015100*    ONE-CHARACTER SWITCHES DRIVING THE MAIN CONTROL LOOP AND THE 00015100
015200*    LINE-CLASSIFICATION LOGIC.  EACH HAS AN 88-LEVEL CONDITION-  00015200
015300*    NAME SO THE PROCEDURE DIVISION TESTS READ AS PLAIN ENGLISH   00015300
015400*    RATHER THAN A LITERAL COMPARE AGAINST 'Y' OR 'N'.            00015400
015500    05  WS-TRADEIN-EOF          PIC X(1) VALUE 'N'.               00015500
015600*    SET WHEN THE READ IN 300-READ-TRADE-LINE HITS END OF FILE -  00015600
015700*        DRIVES THE UNTIL CLAUSE IN 000-MAIN-LOGIC.               00015700
015800    05  WS-FATAL-SW             PIC X(1) VALUE 'N'.               00015800
015900        88  WS-FATAL                VALUE 'Y'.                    00015900
016000*        SET ANY TIME THE RUN CANNOT CONTINUE - FILE NOT FOUND,   00016000
016100*        OPEN                                                     00016100
016200*        FAILURE, OR A LINE THAT FAILED TRDPARS EDITING.  ONCE    00016200
016300*        SET,                                                     00016300
016400*        THE MAIN LOOP STOPS READING AND FALLS THROUGH TO         00016400
016500*        850-REPORT-                                              00016500
016600*        RESULT WITH A NON-ZERO RETURN-CODE.                      00016600
016700    05  WS-BLANK-LINE-SW        PIC X(1) VALUE 'N'.               00016700
016800        88  WS-LINE-IS-BLANK        VALUE 'Y'.                    00016800
016900        88  WS-LINE-IS-NOT-BLANK    VALUE 'N'.                    00016900
017000*        SET IN 305-CHECK-BLANK-LINE - A COMPLETELY BLANK LINE IS 00017000
017100*        SKIPPED RATHER THAN SENT TO TRDPARS AS A ZERO-COLUMN     00017100
017200*        RECORD.                                                  00017200
017300    05  WS-HEADER-LINE-SW       PIC X(1) VALUE 'N'.               00017300
017400        88  WS-LINE-IS-HEADER       VALUE 'Y'.                    00017400
017500        88  WS-LINE-IS-NOT-HEADER   VALUE 'N'.                    00017500
017600*        SET IN 310-IS-HEADER-LINE - THE VENDOR EXTRACT SOMETIMES 00017600
017700*        CARRIES A COLUMN-TITLE ROW (SR-0288); IT IS SKIPPED THE  00017700
017800*        SAME                                                     00017800
017900*        WAY A BLANK LINE IS.                                     00017900
018000    05  WS-TRACE-SWITCH-ON      PIC X(1) VALUE 'N'.               00018000
018100    05  WS-TRACE-SWITCH-OFF     PIC X(1) VALUE 'Y'.               00018100
018200*        SET BY THE UPSI-0 CLASS CONDITION ABOVE, NOT MOVED TO    00018200
018300*        DIRECTLY BY THE PROCEDURE DIVISION.                      00018300
018400    05  WS-TOKEN-FOUND-SW       PIC X(1) VALUE 'N'.               00018400
018500        88  WS-TOKEN-FOUND          VALUE 'Y'.                    00018500
018600        88  WS-TOKEN-NOT-FOUND      VALUE 'N'.                    00018600
018700*        WORK SWITCH FOR THE SUBSTRING SEARCH IN 312-SCAN-FOR-    00018700
018800*        TOKEN -                                                  00018800
018900*        SHARED BY BOTH THE "TRADE" AND THE "AMOUNT" LOOKUP.      00018900
019000    05  FILLER                  PIC X(4) VALUE SPACES.            00019000
019100*                                                                 00019100
019200*    THE OPERATOR-SUPPLIED PATH TO THE INBOUND FILE, ACCEPTED FROM00019200
019300*    SYSIN IN 800-INIT-RUN.  KEPT AS ITS OWN 01 (RATHER THAN      00019300
019400*    FOLDED INTO THE WORK-FIELDS GROUP BELOW) BECAUSE ITS         00019400
019500*    CHARACTER-TABLE REDEFINE NEEDS TO SIT DIRECTLY UNDER IT.     00019500
01960001  WS-TRADE-FILE-PATH          PIC X(80) VALUE SPACES.           00019600
01970001  WS-PATH-CHARS REDEFINES WS-TRADE-FILE-PATH.                   00019700
019800*    ONE-CHARACTER-AT-A-TIME VIEW OF THE PATH, USED BY 155-FIND-  00019800
019900*    LAST-SLASH TO WALK BACKWARDS LOOKING FOR THE LAST PATH       00019900
020000*    SEPARATOR SO 150-RESOLVE-FILE-NAME CAN PEEL OFF JUST THE     00020000
020100*    FILE NAME FOR THE STAGING RECORD.                            00020100
020200    05  WS-PATH-CHAR            PIC X OCCURS 80 TIMES.            00020200
020300*                                                                 00020300
020400*    MISCELLANEOUS ONE-OFF WORKING FIELDS GROUPED TOGETHER UNDER  00020400
020500*    ONE 01 (SR-0481) RATHER THAN DECLARED AS SEPARATE 01S -      00020500
020600*    MATCHES THE WAY THE REST OF THE SHOP'S PROGRAMS COLLECT THEIR00020600
020700*    SCRATCH FIELDS.                                              00020700
02080001  WS-WORK-FIELDS.                                               00020800
020900    05  WS-FILE-NAME            PIC X(30) VALUE SPACES.           00020900
021000*        THE FILE NAME PORTION OF WS-TRADE-FILE-PATH, WITH ANY    00021000
021100*        DIRECTORY PREFIX STRIPPED OFF BY 150-RESOLVE-FILE-NAME - 00021100
021200*        CARRIED INTO THE STAGING RECORD AND THE END-OF-JOB       00021200
021300*        REPORT.                                                  00021300
021400    05  WS-RESULT-REASON        PIC X(60) VALUE SPACES.           00021400
021500*        PLAIN-ENGLISH REASON FOR A FAILED RUN, DISPLAYED BY 850- 00021500
021600*        REPORT-RESULT.  COMES EITHER FROM ONE OF THE ABORT       00021600
021700*        PARAGRAPHS BELOW OR STRAIGHT OFF PARM-ERROR-MSG WHEN     00021700
021800*        TRDPARS REJECTS A LINE.                                  00021800
021900    05  WS-LOWER-LINE           PIC X(132) VALUE SPACES.          00021900
022000*        THE RAW LINE FROM THE READ, LOWERCASED BY 310-IS-HEADER- 00022000
022100*        LINE SO THE HEADER-ROW SEARCH IS NOT CASE SENSITIVE.  THE00022100
022200*        ORIGINAL-CASE LINE STAYS IN TRADE-LINE-IN FOR TRDPARS.   00022200
022300    05  WS-NOW-RAW              PIC 9(8) VALUE ZERO.              00022300
022400*        HHMMSS00 FROM ACCEPT ... FROM TIME - ONLY THE FIRST SIX  00022400
022500*        DIGITS (HHMMSS) ARE KEPT; SEE 510-STAMP-PROCESSED-DATE.  00022500
022600    05  FILLER                  PIC X(4) VALUE SPACES.            00022600
022700*                                                                 00022700
022800*    SCAN POSITIONS AND LENGTHS USED BY THE FILE-NAME-RESOLUTION  00022800
022900*    AND HEADER-DETECTION LOGIC, PLUS THE RUNNING BATCH AND RECORD00022900
023000*    COUNTS FOR THE CHECKPOINT DISPLAY AND THE END-OF-JOB REPORT. 00023000
02310001  WS-COUNTERS.                                                  00023100
023200    05  WS-SCAN-POS             PIC 9(3)  COMP.                   00023200
023300*        CURRENT POSITION WHILE SCANNING WS-PATH-CHAR (BACKWARDS, 00023300
023400*        150/155) OR WS-LOWER-LINE (FORWARDS, 312/315) - REUSED BY00023400
023500*        BOTH SCANS SINCE THEY NEVER RUN AT THE SAME TIME.        00023500
023600    05  WS-SLASH-POS            PIC 9(3)  COMP.                   00023600
023700*        POSITION OF THE LAST PATH SEPARATOR FOUND BY 155-FIND-   00023700
023800*        LAST-                                                    00023800
023900*        SLASH; ZERO MEANS THE PATH HAS NO DIRECTORY PREFIX AT    00023900
024000*        ALL.                                                     00024000
024100    05  WS-NAME-LEN             PIC 9(3)  COMP.                   00024100
024200*        LENGTH OF THE FILE-NAME PORTION ONCE THE SLASH IS FOUND. 00024200
024300    05  WS-SCAN-TOKEN-LEN       PIC 9(2)  COMP.                   00024300
024400*        LENGTH OF WHICHEVER SEARCH WORD IS CURRENTLY IN WS-SCAN- 00024400
024500*        TOKEN - 5 FOR "TRADE ", 6 FOR "AMOUNT".                  00024500
024600    05  WS-BATCH-LINE-COUNT     PIC 9(5)  COMP VALUE ZERO.        00024600
024700*        LINES SEEN SINCE THE LAST CHECKPOINT DISPLAY - RESET TO  00024700
024800*        ZERO EVERY TIME IT HITS WS-BATCH-SIZE.                   00024800
024900    05  WS-BATCH-COUNT          PIC 9(9)  COMP VALUE ZERO.        00024900
025000*        RUNNING TOTAL OF LINES SEEN, CHECKPOINTED OR NOT (NOT    00025000
025100*        ACTUALLY DISPLAYED ANYWHERE TODAY, BUT KEPT SO A FUTURE  00025100
025200*        CHECKPOINT MESSAGE CAN SHOW A JOB-LIFE TOTAL WITHOUT     00025200
025300*        ADDING                                                   00025300
025400*        A NEW FIELD).                                            00025400
025500    05  WS-TOTAL-RECORDS-PROCESSED PIC 9(9) COMP VALUE ZERO.      00025500
025600*        COUNT OF LINES ACTUALLY STAGED (BLANKS AND THE HEADER ROW00025600
025700*        DO NOT COUNT) - THE NUMBER DISPLAYED ON A SUCCESSFUL RUN.00025700
025800    05  FILLER                  PIC X(4) VALUE SPACES.            00025800
025900*                                                                 00025900
026000*    TODAY'S DATE AS RETURNED BY ACCEPT ... FROM DATE (YYMMDD, NO 00026000
026100*    CENTURY).  REDEFINED BELOW SO THE YEAR, MONTH AND DAY CAN BE 00026100
026200*    PICKED OFF INDIVIDUALLY WITHOUT REFERENCE MODIFICATION.      00026200
02630001  WS-TODAY-RAW-AREA.                                            00026300
026400    05  WS-TODAY-RAW            PIC 9(6).                         00026400
026500    05  FILLER                  PIC X(1) VALUE SPACES.            00026500
02660001  WS-TODAY-BREAKDOWN REDEFINES WS-TODAY-RAW-AREA.               00026600
026700    05  WS-TODAY-YY             PIC 9(2).                         00026700
026800    05  WS-TODAY-MM             PIC 9(2).                         00026800
026900    05  WS-TODAY-DD             PIC 9(2).                         00026900
027000*                                                                 00027000
027100*    HHMMSSCC FROM ACCEPT ... FROM TIME - ONLY THE HHMMSS PORTION 00027100
027200*    IS USED, VIA REFERENCE MODIFICATION IN 510-STAMP-PROCESSED-  00027200
027300*    DATE, SO NO SEPARATE REDEFINE IS NEEDED HERE.                00027300
02740001  WS-NOW-RAW                  PIC 9(8) VALUE ZERO.              00027400
027500*                                                                 00027500
027600*    THE FULL EIGHT-DIGIT PROCESSED DATE BUILT BY 515-WINDOW-     00027600
027700*    CENTURY (Y2K-0042) FROM WS-TODAY-BREAKDOWN.  WS-DATE-BUILD-N 00027700
027800*    REDEFINES THE FOUR TWO-DIGIT PIECES AS ONE PIC 9(8) SO IT CAN00027800
027900*    MOVE STRAIGHT INTO THE STAGING RECORD'S PROCESSED-YYYYMMDD.  00027900
02800001  WS-DATE-BUILD.                                                00028000
028100    05  WS-DATE-CENTURY         PIC 9(2).                         00028100
028200    05  WS-DATE-YY              PIC 9(2).                         00028200
028300    05  WS-DATE-MM              PIC 9(2).                         00028300
028400    05  WS-DATE-DD              PIC 9(2).                         00028400
028500    05  FILLER                  PIC X(1) VALUE SPACES.            00028500
02860001  WS-DATE-BUILD-N REDEFINES WS-DATE-BUILD PIC 9(8).             00028600
028700*                                                                 00028700
028800*    LAST FILE STATUS SEEN ON A REJECTED LINE, PARKED HERE AND    00028800
028900*    REDEFINED AS A SIGNED COMP-3 SO 910-ABORT-VALIDATION-FAILURE 00028900
029000*    CAN DISPLAY IT AS A READABLE NUMBER ON THE JOBLOG INSTEAD OF 00029000
029100*    TWO RAW CHARACTER-CODE BYTES.                                00029100
02920001  WS-ABEND-TEST               PIC X(02) VALUE SPACES.           00029200
02930001  WS-ABEND-TEST-N REDEFINES WS-ABEND-TEST PIC S9(3) COMP-3.     00029300
029400*                                                                 00029400
029500*    THE WORKING-STORAGE BUILD AREA FOR ONE STAGED TRADE - FILLED 00029500
029600*    IN BY 500-STAGE-RECORD AND WRITTEN OUT FROM HERE RATHER THAN 00029600
029700*    FROM THE FD RECORD ITSELF, SO A REJECTED BUILD NEVER         00029700
029800*    PARTIALLY OVERWRITES WHAT WAS LAST SUCCESSFULLY WRITTEN.     00029800
029900COPY TRDSTG REPLACING ==:TAG:== BY ==WS-STG==.                    00029900
030000*                                                                 00030000
030100*    THE CALL INTERFACE SHARED WITH TRDPARS - SEE TRDPARM.CPY FOR 00030100
030200*    THE FIELD-BY-FIELD LAYOUT.  BUILT FRESH FOR EACH LINE IN     00030200
030300*    400-PROCESS-ONE-LINE BEFORE THE CALL.                        00030300
030400COPY TRDPARM.                                                     00030400
030500*                                                                 00030500
030600******************************************************************00030600
030700PROCEDURE DIVISION.                                               00030700
030800******************************************************************00030800
030900                                                                  00030900
031000000-MAIN-LOGIC.                                                   00031000
031100*    TOP OF THE JOB.  INITIALIZE, RESOLVE THE FILE NAME, OPEN, RUN00031100
031200*    THE MAIN READ/VALIDATE/STAGE LOOP UNTIL EOF OR A FATAL       00031200
031300*    CONDITION, CLOSE UP, AND REPORT HOW IT WENT.  ONE PASS OVER  00031300
031400*    THE INPUT FILE PER EXECUTION - THIS JOB IS NOT RESTARTABLE   00031400
031500*    MID-FILE.                                                    00031500
031600    PERFORM 800-INIT-RUN         THRU 800-EXIT.                   00031600
031700    PERFORM 150-RESOLVE-FILE-NAME THRU 150-EXIT.                  00031700
031800    PERFORM 700-OPEN-FILES       THRU 700-EXIT.                   00031800
031900    IF NOT WS-FATAL                                               00031900
032000        PERFORM 100-PROCESS-TRADE-FILE THRU 100-EXIT              00032000
032100                UNTIL WS-TRADEIN-EOF = 'Y' OR WS-FATAL            00032100
032200        PERFORM 790-CLOSE-FILES  THRU 790-EXIT                    00032200
032300    END-IF.                                                       00032300
032400    PERFORM 850-REPORT-RESULT   THRU 850-EXIT.                    00032400
032500    GOBACK.                                                       00032500
032600                                                                  00032600
032700100-PROCESS-TRADE-FILE.                                           00032700
032800*    ONE ITERATION OF THE MAIN LOOP - READ A LINE, THROW AWAY     00032800
032900*    BLANKS AND THE HEADER ROW, BUMP THE BATCH COUNTERS, AND HAND 00032900
033000*    THE LINE OFF FOR EDITING AND STAGING.  ANY LINE THAT REACHES 00033000
033100*    400-PROCESS-ONE-LINE IS A LINE TRDPARS IS EXPECTED TO BE ABLE00033100
033200*    TO MAKE SENSE OF, GOOD OR BAD.                               00033200
033300    PERFORM 300-READ-TRADE-LINE THRU 300-EXIT.                    00033300
033400    IF WS-TRADEIN-EOF = 'Y'                                       00033400
033500        GO TO 100-EXIT                                            00033500
033600    END-IF.                                                       00033600
033700    IF WS-LINE-IS-BLANK OR WS-LINE-IS-HEADER                      00033700
033800        GO TO 100-EXIT                                            00033800
033900    END-IF.                                                       00033900
034000    PERFORM 320-BUMP-BATCH-COUNTERS THRU 320-EXIT.                00034000
034100    PERFORM 400-PROCESS-ONE-LINE    THRU 400-EXIT.                00034100
034200100-EXIT.                                                         00034200
034300    EXIT.                                                         00034300
034400                                                                  00034400
034500150-RESOLVE-FILE-NAME.                                            00034500
034600*    PEELS THE FILE NAME OFF THE END OF WS-TRADE-FILE-PATH BY     00034600
034700*    SCANNING BACKWARDS FOR THE LAST '/' OR '\' - THE JOB CARD    00034700
034800*    GIVES US A FULL PATH, BUT THE STAGING RECORD AND THE END-OF- 00034800
034900*    JOB REPORT ONLY WANT THE FILE NAME ITSELF.  A PATH WITH NO   00034900
035000*    SEPARATOR AT ALL (WS-SLASH-POS STILL ZERO WHEN THE SCAN HITS 00035000
035100*    COLUMN 1) IS TAKEN AS BEING THE FILE NAME ALREADY.           00035100
035200    MOVE SPACES TO WS-FILE-NAME.                                  00035200
035300    MOVE ZERO   TO WS-SLASH-POS.                                  00035300
035400    MOVE 80     TO WS-SCAN-POS.                                   00035400
035500    PERFORM 155-FIND-LAST-SLASH THRU 155-EXIT                     00035500
035600            UNTIL WS-SCAN-POS < 1 OR WS-SLASH-POS NOT = ZERO.     00035600
035700    IF WS-SLASH-POS = ZERO                                        00035700
035800        MOVE WS-TRADE-FILE-PATH TO WS-FILE-NAME                   00035800
035900    ELSE                                                          00035900
036000        COMPUTE WS-NAME-LEN = 80 - WS-SLASH-POS                   00036000
036100        MOVE WS-TRADE-FILE-PATH(WS-SLASH-POS + 1 : WS-NAME-LEN)   00036100
036200             TO WS-FILE-NAME                                      00036200
036300    END-IF.                                                       00036300
036400150-EXIT.                                                         00036400
036500    EXIT.                                                         00036500
036600                                                                  00036600
036700155-FIND-LAST-SLASH.                                              00036700
036800*    ONE POSITION OF THE BACKWARD SCAN DRIVEN BY 150-RESOLVE-FILE-00036800
036900*    NAME'S PERFORM ... UNTIL - CHECKS THE CURRENT CHARACTER AND  00036900
037000*    STEPS THE POINTER DOWN BY ONE.  ONCE A SEPARATOR IS FOUND THE00037000
037100*    LOOP'S UNTIL CONDITION STOPS FURTHER CALLS.                  00037100
037200    IF WS-PATH-CHAR(WS-SCAN-POS) = '/'                            00037200
037300       OR WS-PATH-CHAR(WS-SCAN-POS) = '\'                         00037300
037400        MOVE WS-SCAN-POS TO WS-SLASH-POS                          00037400
037500    END-IF.                                                       00037500
037600    SUBTRACT 1 FROM WS-SCAN-POS.                                  00037600
037700155-EXIT.                                                         00037700
037800    EXIT.                                                         00037800
037900                                                                  00037900
038000300-READ-TRADE-LINE.                                              00038000
038100*    READS ONE LINE AND CLASSIFIES IT AS BLANK, HEADER, OR NEITHER00038100
038200*    BEFORE HANDING CONTROL BACK.  THE CLASSIFICATION SWITCHES ARE00038200
038300*    ONLY MEANINGFUL WHEN WS-TRADEIN-EOF IS STILL 'N' - THE CALLER00038300
038400*    CHECKS FOR END OF FILE FIRST.                                00038400
038500    READ TRADE-FILE-IN INTO WS-LOWER-LINE                         00038500
038600        AT END MOVE 'Y' TO WS-TRADEIN-EOF                         00038600
038700    END-READ.                                                     00038700
038800    IF WS-TRADEIN-EOF NOT = 'Y'                                   00038800
038900        MOVE WS-LOWER-LINE TO TRADE-LINE-IN                       00038900
039000        PERFORM 305-CHECK-BLANK-LINE THRU 305-EXIT                00039000
039100        IF WS-LINE-IS-NOT-BLANK                                   00039100
039200            PERFORM 310-IS-HEADER-LINE THRU 310-EXIT              00039200
039300        END-IF                                                    00039300
039400    END-IF.                                                       00039400
039500300-EXIT.                                                         00039500
039600    EXIT.                                                         00039600
039700                                                                  00039700
039800305-CHECK-BLANK-LINE.                                             00039800
039900*    A LINE OF ALL SPACES OUT TO COLUMN 132 IS BLANK - NO PARTIAL-00039900
040000*    BLANK ALLOWANCE IS NEEDED SINCE A REAL TRADE LINE ALWAYS HAS 00040000
040100*    AT LEAST FOUR PIPE DELIMITERS IN IT.                         00040100
040200    IF TRADE-LINE-IN = SPACES                                     00040200
040300        SET WS-LINE-IS-BLANK     TO TRUE                          00040300
040400    ELSE                                                          00040400
040500        SET WS-LINE-IS-NOT-BLANK TO TRUE                          00040500
040600    END-IF.                                                       00040600
040700305-EXIT.                                                         00040700
040800    EXIT.                                                         00040800
040900                                                                  00040900
041000310-IS-HEADER-LINE.                                               00041000
041100*    THE VENDOR EXTRACT OCCASIONALLY OPENS WITH A COLUMN-TITLE ROW00041100
041200*    (SR-0288) THAT CONTAINS BOTH THE WORDS "TRADE" AND "AMOUNT"  00041200
041300*    SOMEWHERE ON THE LINE.  THE LINE IS LOWERCASED FIRST SO THE  00041300
041400*    SEARCH IS NOT CASE SENSITIVE, THEN SCANNED TWICE - ONCE FOR  00041400
041500*    EACH WORD - BY 312-SCAN-FOR-TOKEN.  A LINE IS ONLY TREATED AS00041500
041600*    A HEADER IF BOTH WORDS SHOW UP.                              00041600
041700    INSPECT WS-LOWER-LINE CONVERTING                              00041700
041800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              00041800
041900        TO   'abcdefghijklmnopqrstuvwxyz'.                        00041900
042000    MOVE 'trade ' TO WS-SCAN-TOKEN.                               00042000
042100    MOVE 5        TO WS-SCAN-TOKEN-LEN.                           00042100
042200    PERFORM 312-SCAN-FOR-TOKEN THRU 312-EXIT.                     00042200
042300    IF WS-TOKEN-NOT-FOUND                                         00042300
042400        SET WS-LINE-IS-NOT-HEADER TO TRUE                         00042400
042500        GO TO 310-EXIT                                            00042500
042600    END-IF.                                                       00042600
042700    MOVE 'amount' TO WS-SCAN-TOKEN.                               00042700
042800    MOVE 6        TO WS-SCAN-TOKEN-LEN.                           00042800
042900    PERFORM 312-SCAN-FOR-TOKEN THRU 312-EXIT.                     00042900
043000    IF WS-TOKEN-FOUND                                             00043000
043100        SET WS-LINE-IS-HEADER     TO TRUE                         00043100
043200    ELSE                                                          00043200
043300        SET WS-LINE-IS-NOT-HEADER TO TRUE                         00043300
043400    END-IF.                                                       00043400
043500310-EXIT.                                                         00043500
043600    EXIT.                                                         00043600
043700                                                                  00043700
043800312-SCAN-FOR-TOKEN.                                               00043800
043900*    WALKS WS-LOWER-LINE FROM COLUMN 1 LOOKING FOR WHATEVER WORD  00043900
044000*    IS CURRENTLY IN WS-SCAN-TOKEN, ONE POSITION AT A TIME VIA    00044000
044100*    315-TEST-TOKEN-AT-POS.  STOPS EARLY AS SOON AS THE WORD IS   00044100
044200*    FOUND, OR ONCE THERE IS NO LONGER ROOM LEFT ON THE LINE FOR  00044200
044300*    IT TO FIT.                                                   00044300
044400    SET WS-TOKEN-NOT-FOUND TO TRUE.                               00044400
044500    MOVE 1 TO WS-SCAN-POS.                                        00044500
044600    PERFORM 315-TEST-TOKEN-AT-POS THRU 315-EXIT                   00044600
044700            UNTIL WS-SCAN-POS > (133 - WS-SCAN-TOKEN-LEN)         00044700
044800               OR WS-TOKEN-FOUND.                                 00044800
044900312-EXIT.                                                         00044900
045000    EXIT.                                                         00045000
045100                                                                  00045100
045200315-TEST-TOKEN-AT-POS.                                            00045200
045300*    ONE POSITION OF THE FORWARD SCAN DRIVEN BY 312-SCAN-FOR-     00045300
045400*    TOKEN'S PERFORM ... UNTIL - COMPARES THE SUBSTRING STARTING  00045400
045500*    AT THE CURRENT POSITION AGAINST THE SEARCH WORD AND STEPS THE00045500
045600*    POINTER FORWARD BY ONE.                                      00045600
045700    IF WS-LOWER-LINE(WS-SCAN-POS : WS-SCAN-TOKEN-LEN)             00045700
045800       = WS-SCAN-TOKEN(1 : WS-SCAN-TOKEN-LEN)                     00045800
045900        SET WS-TOKEN-FOUND TO TRUE                                00045900
046000    END-IF.                                                       00046000
046100    ADD 1 TO WS-SCAN-POS.                                         00046100
046200315-EXIT.                                                         00046200
046300    EXIT.                                                         00046300
046400                                                                  00046400
046500320-BUMP-BATCH-COUNTERS.                                          00046500
046600*    THE OVERNIGHT LOAD CAN LAND A FILE WITH WELL OVER WS-BATCH-  00046600
046700*    SIZE LINES IN IT; THIS CHECKPOINT JUST GIVES OPERATIONS A    00046700
046800*    SIGN OF LIFE EVERY WS-BATCH-SIZE LINES SO A LONG FILE DOES   00046800
046900*    NOT LOOK LIKE A HUNG JOB (SR-0114).                          00046900
047000    ADD 1 TO WS-BATCH-COUNT.                                      00047000
047100    ADD 1 TO WS-BATCH-LINE-COUNT.                                 00047100
047200    IF WS-BATCH-LINE-COUNT >= WS-BATCH-SIZE                       00047200
047300        DISPLAY 'TRDLOAD - CHECKPOINT, LINES STAGED SO FAR: '     00047300
047400                 WS-TOTAL-RECORDS-PROCESSED                       00047400
047500        MOVE ZERO TO WS-BATCH-LINE-COUNT                          00047500
047600    END-IF.                                                       00047600
047700320-EXIT.                                                         00047700
047800    EXIT.                                                         00047800
047900                                                                  00047900
048000400-PROCESS-ONE-LINE.                                             00048000
048100*    BUILDS THE CALL PARAMETER AREA FRESH FOR EACH LINE (SPACES   00048100
048200*    AND ZEROES SO NOTHING LEAKS OVER FROM THE PREVIOUS LINE),    00048200
048300*    HANDS THE RAW LINE TO TRDPARS, AND ROUTES ON THE RETURN CODE 00048300
048400*    - STAGE THE PARSED FIELDS ON SUCCESS, ABORT THE WHOLE RUN ON 00048400
048500*    THE FIRST FAILURE.                                           00048500
048600    MOVE SPACES  TO TRDPARM-AREA.                                 00048600
048700    MOVE ZERO    TO PARM-COLUMN-COUNT PARM-RETURN-CD.             00048700
048800    MOVE TRADE-LINE-IN TO PARM-RAW-LINE.                          00048800
048900    CALL 'TRDPARS' USING TRDPARM-AREA.                            00048900
049000    IF PARM-SUCCESS                                               00049000
049100        PERFORM 500-STAGE-RECORD THRU 500-EXIT                    00049100
049200    ELSE                                                          00049200
049300        PERFORM 910-ABORT-VALIDATION-FAILURE THRU 910-EXIT        00049300
049400    END-IF.                                                       00049400
049500400-EXIT.                                                         00049500
049600    EXIT.                                                         00049600
049700                                                                  00049700
049800500-STAGE-RECORD.                                                 00049800
049900*    MOVES THE FIVE EDITED FIELDS TRDPARS HANDED BACK INTO THE    00049900
050000*    STAGING BUILD AREA, STAMPS ON THE FILE NAME AND PROCESSED    00050000
050100*    DATE/TIME, AND WRITES THE RECORD.  THE RUNNING TOTAL IS ONLY 00050100
050200*    BUMPED HERE - A LINE THAT NEVER MAKES IT THIS FAR IS NOT     00050200
050300*    COUNTED AS PROCESSED.                                        00050300
050400    MOVE PARM-TRADE-ID          TO WS-STG-TRADE-ID.               00050400
050500    MOVE PARM-LOAN-AMOUNT       TO WS-STG-LOAN-AMOUNT.            00050500
050600    MOVE PARM-MONTHLY-INTEREST  TO WS-STG-MONTHLY-INTEREST.       00050600
050700    MOVE PARM-TENURE-MONTHS     TO WS-STG-TENURE-MONTHS.          00050700
050800    MOVE PARM-TOTAL-OUTSTANDING TO WS-STG-TOTAL-OUTSTANDING.      00050800
050900    MOVE WS-FILE-NAME           TO WS-STG-FILE-NAME.              00050900
051000    PERFORM 510-STAMP-PROCESSED-DATE THRU 510-EXIT.               00051000
051100    WRITE STG-REC FROM WS-STG-REC.                                00051100
051200    ADD 1 TO WS-TOTAL-RECORDS-PROCESSED.                          00051200
051300500-EXIT.                                                         00051300
051400    EXIT.                                                         00051400
051500                                                                  00051500
051600510-STAMP-PROCESSED-DATE.                                         00051600
051700*    TIME-STAMPS THE STAGING RECORD WITH TODAY'S DATE AND THE     00051700
051800*    CURRENT TIME OF DAY, SO A LATER AUDIT CAN TELL EXACTLY WHEN A00051800
051900*    TRADE WAS LOADED.  THE DATE PORTION GOES THROUGH 515-WINDOW- 00051900
052000*    CENTURY (Y2K-0042) BEFORE IT IS STORED.                      00052000
052100    ACCEPT WS-TODAY-RAW FROM DATE.                                00052100
052200    ACCEPT WS-NOW-RAW   FROM TIME.                                00052200
052300    MOVE WS-TODAY-YY TO WS-DATE-YY.                               00052300
052400    MOVE WS-TODAY-MM TO WS-DATE-MM.                               00052400
052500    MOVE WS-TODAY-DD TO WS-DATE-DD.                               00052500
052600    PERFORM 515-WINDOW-CENTURY THRU 515-EXIT.                     00052600
052700    MOVE WS-DATE-BUILD-N TO WS-STG-PROCESSED-YYYYMMDD.            00052700
052800    MOVE WS-NOW-RAW(1:6) TO WS-STG-PROCESSED-HHMMSS.              00052800
052900510-EXIT.                                                         00052900
053000    EXIT.                                                         00053000
053100                                                                  00053100
053200515-WINDOW-CENTURY.                                               00053200
053300*    Y2K-0042 - SLIDING CENTURY WINDOW.  A 2-DIGIT YEAR OF 50 OR  00053300
053400*    MORE IS TAKEN AS 19XX, ANYTHING UNDER 50 IS 20XX.  GOOD      00053400
053500*    ENOUGH FOR A LOAN BOOK THAT DOES NOT CARRY DATES BEFORE 1950 00053500
053600*    OR TRADES BOOKED PAST 2049.                                  00053600
053700    IF WS-DATE-YY < 50                                            00053700
053800        MOVE 20 TO WS-DATE-CENTURY                                00053800
053900    ELSE                                                          00053900
054000        MOVE 19 TO WS-DATE-CENTURY                                00054000
054100    END-IF.                                                       00054100
054200515-EXIT.                                                         00054200
054300    EXIT.                                                         00054300
054400                                                                  00054400
054500700-OPEN-FILES.                                                   00054500
054600*    OPENS THE INPUT FILE FIRST AND CHECKS FOR THE SPECIFIC FILE- 00054600
054700*    STATUS-35 (FILE NOT FOUND) BEFORE TREATING ANY OTHER NON-ZERO00054700
054800*    STATUS AS A GENERIC OPEN FAILURE (SR-0402) - THE SCHEDULER   00054800
054900*    NEEDS TO TELL THOSE TWO CASES APART.  THE STAGING FILE IS    00054900
055000*    ONLY OPENED IF THE INPUT SIDE CAME UP CLEAN.                 00055000
055100    OPEN INPUT TRADE-FILE-IN.                                     00055100
055200    IF WS-TRADEIN-STATUS = '35'                                   00055200
055300        PERFORM 900-ABORT-FILE-NOT-FOUND THRU 900-EXIT            00055300
055400        GO TO 700-EXIT                                            00055400
055500    END-IF.                                                       00055500
055600    IF WS-TRADEIN-STATUS NOT = '00'                               00055600
055700        MOVE 'File could not be opened' TO WS-RESULT-REASON       00055700
055800        SET WS-FATAL TO TRUE                                      00055800
055900        GO TO 700-EXIT                                            00055900
056000    END-IF.                                                       00056000
056100    OPEN OUTPUT TRADE-STAGING-FILE.                               00056100
056200    IF WS-TRADEOUT-STATUS NOT = '00'                              00056200
056300        MOVE 'Staging file could not be opened' TO                00056300
056400             WS-RESULT-REASON                                     00056400
056500        SET WS-FATAL TO TRUE                                      00056500
056600    END-IF.                                                       00056600
056700700-EXIT.                                                         00056700
056800    EXIT.                                                         00056800
056900                                                                  00056900
057000790-CLOSE-FILES.                                                  00057000
057100*    CLOSES BOTH FILES ON THE WAY OUT.  ONLY REACHED WHEN THE     00057100
057200*    OPENS IN 700-OPEN-FILES SUCCEEDED, SO NO FILE-STATUS CHECK IS00057200
057300*    NEEDED HERE.                                                 00057300
057400    CLOSE TRADE-FILE-IN.                                          00057400
057500    CLOSE TRADE-STAGING-FILE.                                     00057500
057600790-EXIT.                                                         00057600
057700    EXIT.                                                         00057700
057800                                                                  00057800
057900800-INIT-RUN.                                                     00057900
058000*    THE OPERATOR CARD NAMES THE INBOUND FILE (THE COPY OF THE    00058000
058100*    VENDOR EXTRACT LANDED ON DASD); TRADEIN IS THE DD THE        00058100
058200*    SCHEDULER POINTS AT THAT SAME COPY.  THE PATH ITSELF IS ONLY 00058200
058300*    NEEDED HERE TO PICK OFF THE FILE NAME FOR STAGING.           00058300
058400    ACCEPT WS-TRADE-FILE-PATH FROM SYSIN.                         00058400
058500    DISPLAY 'TRDLOAD STARTED, INPUT PATH: ' WS-TRADE-FILE-PATH.   00058500
058600800-EXIT.                                                         00058600
058700    EXIT.                                                         00058700
058800                                                                  00058800
058900850-REPORT-RESULT.                                                00058900
059000*    END-OF-JOB SUMMARY FOR THE JOBLOG - A SUCCESS LINE WITH THE  00059000
059100*    STAGED-RECORD COUNT, OR A FAILURE LINE WITH THE REASON AND A 00059100
059200*    NON-ZERO RETURN-CODE FOR THE SCHEDULER TO ACT ON.  NOT A     00059200
059300*    COLUMNAR REPORT - JUST ENOUGH FOR OPERATIONS TO SEE AT A     00059300
059400*    GLANCE WHETHER THE RUN NEEDS FOLLOW-UP.                      00059400
059500    DISPLAY 'TRDLOAD - FILE PATH     : ' WS-TRADE-FILE-PATH.      00059500
059600    DISPLAY 'TRDLOAD - FILE NAME     : ' WS-FILE-NAME.            00059600
059700    IF WS-FATAL                                                   00059700
059800        DISPLAY 'TRDLOAD - RESULT        : FAILED'                00059800
059900        DISPLAY 'TRDLOAD - REASON        : ' WS-RESULT-REASON     00059900
060000        MOVE 16 TO RETURN-CODE                                    00060000
060100    ELSE                                                          00060100
060200        DISPLAY 'TRDLOAD - RESULT        : SUCCESS'               00060200
060300        DISPLAY 'TRDLOAD - RECORDS STAGED: '                      00060300
060400                 WS-TOTAL-RECORDS-PROCESSED                       00060400
060500    END-IF.                                                       00060500
060600850-EXIT.                                                         00060600
060700    EXIT.                                                         00060700
060800                                                                  00060800
060900900-ABORT-FILE-NOT-FOUND.                                         00060900
061000*    FILE-STATUS-35 ON THE OPEN - THE PATH THE OPERATOR SUPPLIED  00061000
061100*    DOES NOT EXIST.  SET THE REASON AND THE FATAL SWITCH AND LET 00061100
061200*    THE MAIN LOGIC FALL THROUGH TO THE REPORT (SR-0402 - THIS    00061200
061300*    USED TO ABEND THE STEP OUTRIGHT).                            00061300
061400    MOVE 'File not found' TO WS-RESULT-REASON.                    00061400
061500    SET WS-FATAL TO TRUE.                                         00061500
061600900-EXIT.                                                         00061600
061700    EXIT.                                                         00061700
061800                                                                  00061800
061900910-ABORT-VALIDATION-FAILURE.                                     00061900
062000*    PARK THE LAST FILE STATUS IN A COMP-3 REDEFINE SO IT SHOWS UP00062000
062100*    READABLE ON THE JOBLOG WHEN THE RUN IS KILLED - SAME TRICK   00062100
062200*    USED ON A BAD TRANSACTION ELSEWHERE IN THIS SHOP.            00062200
062300    MOVE WS-TRADEIN-STATUS TO WS-ABEND-TEST.                      00062300
062400    MOVE PARM-ERROR-MSG    TO WS-RESULT-REASON.                   00062400
062500    SET WS-FATAL TO TRUE.                                         00062500
062600    DISPLAY 'TRDLOAD - LINE REJECTED, FILE STATUS WAS: '          00062600
062700             WS-ABEND-TEST-N.                                     00062700
062800    DISPLAY 'TRDLOAD - REJECTED LINE  : ' TRADE-LINE-IN.          00062800
062900910-EXIT.                                                         00062900
063000    EXIT.                                                         00063000
