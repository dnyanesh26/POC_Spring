000050******************************************************************00000050
000100*                                                                 00000100
000200*   MEMBER NAME  =  TRDSTG                                     *  00000200
000300*                                                                 00000300
000400*   DESCRIPTIVE NAME  =  TRADE STAGING RECORD LAYOUT           *  00000400
000500*                                                                 00000500
000600*   FUNCTION = DEFINES ONE STAGED TRADE ROW WRITTEN BY THE     *  00000600
000700*        TRADE FILE LOAD JOB (TRDLOAD).  THE SAME LAYOUT IS    *  00000700
000800*        COPIED WITH A DIFFERENT PREFIX FOR THE FD RECORD ON   *  00000800
000900*        THE TRADE-STAGING-FILE AND FOR THE WORKING-STORAGE    *  00000900
001000*        BUILD AREA THE PROGRAM STAMPS BEFORE THE WRITE, SO    *  00001000
001100*        THE FD AND THE BUILD AREA CANNOT GET OUT OF STEP.     *  00001100
001200*                                                                 00001200
001300*   MAINTENANCE :                                                 00001300
001400*     10/14/2004 BSN SR-0455 - ADDED THE RECORD STATUS BYTE     * 00001400
001500*        AND THE LOAD CONTROL GROUP SO THE OVERNIGHT RELOAD     * 00001500
001600*        JOB CAN TELL A FRESH ROW FROM ONE CARRIED FORWARD      * 00001600
001700*        FROM A PRIOR RESTART, AND RESERVED SOME FILLER FOR     * 00001700
001800*        FIELDS THE LOAN SERVICING GROUP HAS ASKED FOR BUT      * 00001800
001900*        NOT YET SPECIFIED.                                     * 00001900
002000*                                                                 00002000
002100*   INVOKE BY :  COPY TRDSTG REPLACING ==:TAG:== BY ==xxxxx==. *  00002100
002200*                                                                 00002200
002300******************************************************************00002300
002400 01  :TAG:-REC.                                                   00002400
002500     05  :TAG:-RECORD-KEY.                                        00002500
002600         10  :TAG:-TRADE-ID          PIC X(08).                   00002600
002700     05  :TAG:-RECORD-STATUS         PIC X(01) VALUE 'A'.         00002700
002800         88  :TAG:-RECORD-ACTIVE         VALUE 'A'.               00002800
002900         88  :TAG:-RECORD-SUPERSEDED     VALUE 'S'.               00002900
003000         88  :TAG:-RECORD-DELETED        VALUE 'D'.               00003000
003100     05  :TAG:-TRADE-DATA.                                        00003100
003200         10  :TAG:-LOAN-AMOUNT       PIC 9(15).                   00003200
003300         10  :TAG:-MONTHLY-INTEREST  PIC 9(15).                   00003300
003400         10  :TAG:-TENURE-MONTHS     PIC 9(03).                   00003400
003500         10  :TAG:-TOTAL-OUTSTANDING PIC 9(15).                   00003500
003600     05  :TAG:-SOURCE-INFO.                                       00003600
003700         10  :TAG:-FILE-NAME         PIC X(30).                   00003700
003800         10  :TAG:-PROCESSED-DATE.                                00003800
003900             15  :TAG:-PROCESSED-YYYYMMDD  PIC 9(08).             00003900
004000             15  :TAG:-PROCESSED-HHMMSS    PIC 9(06).             00004000
004100     05  :TAG:-LOAD-CONTROL.                                      00004100
004200         10  :TAG:-LOAD-JOB-ID        PIC X(08) VALUE SPACES.     00004200
004300         10  :TAG:-LOAD-RUN-NUMBER    PIC 9(05) COMP-3 VALUE ZERO.00004300
004400         10  :TAG:-RETRY-COUNT        PIC 9(02) VALUE ZERO.       00004400
004500         10  :TAG:-LOAD-DISPOSITION   PIC X(01) VALUE 'P'.        00004500
004600             88  :TAG:-LOAD-PENDING       VALUE 'P'.              00004600
004700             88  :TAG:-LOAD-COMPLETE      VALUE 'C'.              00004700
004800             88  :TAG:-LOAD-BACKED-OUT    VALUE 'B'.              00004800
004900     05  FILLER                      PIC X(15).                   00004900
005000     05  :TAG:-RESERVED-FOR-EXPANSION.                            00005000
005100         10  FILLER                  PIC X(50).                   00005100
005200*                                                                 00005200
