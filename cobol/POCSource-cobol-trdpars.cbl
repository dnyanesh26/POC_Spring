000100******************************************************************00000100
000200* PROGRAM:  TRDPARS                                               00000200
000300*                                                                 00000300
000400* EDITS ONE PIPE-DELIMITED TRADE LINE HANDED IN FROM TRDPARM-AREA 00000400
000500* AND HANDS BACK EITHER THE FIVE PARSED FIELDS OR A REJECTION     00000500
000600* REASON.  CALLED FROM THE BATCH LOAD (TRDLOAD) TODAY, BUT WRITTEN00000600
000700* AS A STAND-ALONE SUBPROGRAM SO THE SAME EDITS CAN BE SHARED WITH00000700
000800* AN ONLINE TRADE-ENTRY SCREEN WITHOUT DUPLICATING THE RULES.     00000800
000900*                                                                 00000900
001000* EVERY EDIT IN HERE FOLLOWS THE SAME PATTERN - CHECK ONE THING,  00001000
001100* AND ON FAILURE MOVE A REASON TO PARM-ERROR-MSG, SET PARM-RETURN-00001100
001200* CD TO FAILED AND GET OUT.  THE CALLER NEVER SEES A PARTIALLY-   00001200
001300* EDITED SET OF OUTPUT FIELDS.                                    00001300
001400******************************************************************00001400
001500IDENTIFICATION DIVISION.                                          00001500
001600***--------------------------------------------------------***    00001600
001700PROGRAM-ID.    TRDPARS.                                           00001700
001800AUTHOR.        D G TILLMAN.                                       00001800
001900INSTALLATION.  THE SYSTEMS GROUP.                                 00001900
002000DATE-WRITTEN.  FEBRUARY 1994.                                     00002000
002100DATE-COMPILED.                                                    00002100
002200SECURITY.      NON-CONFIDENTIAL.                                  00002200
002300******************************************************************00002300
002400*                    CHANGE LOG                                   00002400
002500*                                                                 00002500
002600* DATE       BY   REQUEST     DESCRIPTION                         00002600
002700* ---------- ---- ----------- ------------------------------      00002700
002800* 02/23/1994 DGT  SR-0347     ORIGINAL WRITE-UP OF THE TRADE      00002800
002900*                             LINE EDITS, PULLED OUT OF THE       00002900
003000*                             LOAD JOB SO THE ONLINE SCREEN       00003000
003100*                             COULD CALL THE SAME LOGIC.          00003100
003200* 08/11/1994 DGT  SR-0361     COLUMN-COUNT CHECK ADDED - A        00003200
003300*                             SHORT LINE WAS FALLING THROUGH      00003300
003400*                             TO THE NUMERIC EDITS AND            00003400
003500*                             ABENDING ON A SUBSCRIPT ERROR.      00003500
003600* 03/02/1995 DGT  SR-0379     TRADE ID EDIT TIGHTENED TO          00003600
003700*                             REJECT LOWERCASE LETTERS -          00003700
003800*                             MATCHES THE ORIGINATING SYSTEM      00003800
003900*                             AS OF THIS RELEASE.                 00003900
004000* 09/09/1998 LPK  Y2K-0042    REVIEWED FOR YEAR-2000 IMPACT -     00004000
004100*                             NO DATE ARITHMETIC IN THIS          00004100
004200*                             PROGRAM, NO CHANGES REQUIRED.       00004200
004300* 05/17/2000 LPK  SR-0388     TOTAL-OUTSTANDING-VS-LOAN-AMOUNT    00004300
004400*                             CROSS-EDIT MOVED IN HERE FROM       00004400
004500*                             TRDLOAD SO BOTH BATCH AND ONLINE    00004500
004600*                             CALLERS PICK IT UP FOR FREE.        00004600
004700* 10/14/2004 BSN  SR-0455     ADDED PARM-SUCCESS/PARM-VALIDATION- 00004700
004800*                             FAILED 88-LEVELS TO TRDPARM SO      00004800
004900*                             CALLERS STOP COMPARING PARM-RETURN- 00004900
005000*                             CD AGAINST A NUMERIC LITERAL.       00005000
005100* 05/19/2006 BSN  SR-0481     PULLED THE COLUMN-SPLIT WORK        00005100
005200*                             INDEX OUT TO A 77-LEVEL AND         00005200
005300*                             RENAMED IT WS-COL-SPLIT-IDX -       00005300
005400*                             SAME REASONING AS THE TRDLOAD       00005400
005500*                             CHANGE MADE THE SAME WEEK.          00005500
005600******************************************************************00005600
005700ENVIRONMENT DIVISION.                                             00005700
005800***--------------------------------------------------------***    00005800
005900CONFIGURATION SECTION.                                            00005900
006000SOURCE-COMPUTER. IBM-370.                                         00006000
006100OBJECT-COMPUTER. IBM-370.                                         00006100
006200SPECIAL-NAMES.                                                    00006200
006300*    CLASS TRADE-ID-CHARACTER DEFINES THE ONLY BYTES A TRADE ID IS00006300
006400*    EVER ALLOWED TO CONTAIN - UPPERCASE LETTERS AND DIGITS.      00006400
006500*    TESTED A CHARACTER AT A TIME IN 207-TEST-ONE-TRADE-ID-CHAR   00006500
006600*    RATHER THAN AGAINST A LITERAL RANGE, SO THE RULE READS THE   00006600
006700*    SAME WAY IN THE CODE AS IT DOES IN THE FIELD SPEC HANDED DOWN00006700
006800*    BY THE ORIGINATING SYSTEM.                                   00006800
006900    CLASS TRADE-ID-CHARACTER IS "A" THRU "Z" "0" THRU "9".        00006900
007000******************************************************************00007000
007100DATA DIVISION.                                                    00007100
007200***--------------------------------------------------------***    00007200
007300WORKING-STORAGE SECTION.                                          00007300
007400******************************************************************00007400
007500*                                                                 00007500
007600*    77-LEVEL ITEM - THE COLUMN-SPLIT WORK INDEX, PULLED OUT TO   00007600
007700*    ITS OWN STANDALONE ENTRY (SR-0481) RATHER THAN LEFT BURIED IN00007700
007800*    THE COLUMN-WORK-AREA GROUP BELOW, SINCE IT IS PURE SCRATCH   00007800
007900*    SPACE FOR 100-SPLIT-COLUMNS AND NEVER REFERENCED AS PART OF  00007900
008000*    THE GROUP AS A WHOLE.                                        00008000
008100*                                                                 00008100
008200*    CURRENT OUTPUT COLUMN NUMBER (1 THRU 5) WHILE 100-SPLIT-     00008200
008300*    COLUMNS IS WALKING THE PIPE-DELIMITED LINE AND CARVING OUT   00008300
008400*    EACH FIELD.                                                  00008400
00850077  WS-COL-SPLIT-IDX             PIC 9(1)  COMP VALUE ZERO.       00008500
008600*                                                                 00008600
00870001  WS-VALIDATION-SWITCHES.                                       00008700
008800*    SET BY 200-EDIT-TRADE-ID (AND THE PARAGRAPHS IT PERFORMS) AS 00008800
008900*    THE VARIOUS EDITS PROGRESS - EACH SWITCH IS TESTED ONLY      00008900
009000*    WITHIN THE ONE EDIT THAT OWNS IT, THEN RESET AT THE TOP OF   00009000
009100*    THE NEXT LINE PROCESSED.                                     00009100
009200    05  WS-BAD-CHAR-SW          PIC X(1) VALUE 'N'.               00009200
009300        88  WS-BAD-CHAR-FOUND       VALUE 'Y'.                    00009300
009400*        SET BY 207-TEST-ONE-TRADE-ID-CHAR THE MOMENT A CHARACTER 00009400
009500*        OUTSIDE TRADE-ID-CHARACTER TURNS UP IN THE TRADE ID      00009500
009600*        FIELD.                                                   00009600
009700    05  WS-EDIT-ALL-DIGITS-SW   PIC X(1) VALUE 'Y'.               00009700
009800        88  WS-EDIT-ALL-DIGITS      VALUE 'Y'.                    00009800
009900*        STARTS TRUE AND IS FLIPPED OFF BY 385-TEST-ONE-DIGIT THE 00009900
010000*        FIRST TIME A NON-NUMERIC BYTE SHOWS UP IN A COLUMN BEING 00010000
010100*        CHECKED BY 380-EDIT-NUMERIC-COLUMN.                      00010100
010200    05  WS-EDIT-IS-NEGATIVE-SW  PIC X(1) VALUE 'N'.               00010200
010300        88  WS-EDIT-IS-NEGATIVE     VALUE 'Y'.                    00010300
010400*        SET WHEN THE FIRST NON-SPACE CHARACTER IN A NUMERIC      00010400
010500*        COLUMN                                                   00010500
010600*        IS A MINUS SIGN - NONE OF THE FIVE COLUMNS EDITED IN THIS00010600
010700*        PROGRAM ARE EVER ALLOWED TO BE NEGATIVE.                 00010700
010800    05  FILLER                  PIC X(4) VALUE SPACES.            00010800
010900*                                                                 00010900
011000*    WORK AREA FOR THE PIPE-DELIMITED SPLIT.  WS-PIPE-COUNT MUST  00011000
011100*    COME OUT TO EXACTLY FOUR (FIVE COLUMNS SEPARATED BY FOUR     00011100
011200*    PIPES) OR THE LINE IS REJECTED OUTRIGHT BY 110-CHECK-COLUMN- 00011200
011300*    COUNT BEFORE ANY FIELD-LEVEL EDIT EVEN RUNS.                 00011300
01140001  WS-COLUMN-WORK-AREA.                                          00011400
011500    05  WS-PIPE-COUNT           PIC 9(2)  COMP VALUE ZERO.        00011500
011600*        RUNNING COUNT OF PIPE CHARACTERS SEEN WHILE SPLITTING -  00011600
011700*        BUMPED ONCE PER PIPE IN 100-SPLIT-COLUMNS.               00011700
011800    05  WS-COLCOUNT-DISPLAY     PIC 9(2)  VALUE ZERO.             00011800
011900*        THE SAME COUNT, IN DISPLAY FORMAT, FOR THE ERROR MESSAGE 00011900
012000*        BUILT BY 095-SET-COLUMN-COUNT-ERROR - PARM-ERROR-MSG IS  00012000
012100*        ALPHANUMERIC SO A COMP FIELD CANNOT BE STRING'ED INTO IT 00012100
012200*        DIRECTLY.                                                00012200
012300    05  WS-COL-1                PIC X(30) VALUE SPACES.           00012300
012400*        RAW TRADE ID COLUMN, BEFORE TRIMMING.                    00012400
012500    05  WS-COL-2                PIC X(30) VALUE SPACES.           00012500
012600*        RAW LOAN AMOUNT COLUMN, BEFORE TRIMMING.                 00012600
012700    05  WS-COL-3                PIC X(30) VALUE SPACES.           00012700
012800*        RAW MONTHLY INTEREST COLUMN, BEFORE TRIMMING.            00012800
012900    05  WS-COL-4                PIC X(30) VALUE SPACES.           00012900
013000*        RAW TENURE MONTHS COLUMN, BEFORE TRIMMING.               00013000
013100    05  WS-COL-5                PIC X(30) VALUE SPACES.           00013100
013200*        RAW TOTAL OUTSTANDING COLUMN, BEFORE TRIMMING.           00013200
013300    05  FILLER                  PIC X(4) VALUE SPACES.            00013300
013400*                                                                 00013400
013500*    SHARED SCRATCH AREA USED BY EVERY ONE OF THE FIVE FIELD EDITS00013500
013600*    (200 THROUGH 240) AND BY THE COMMON TRIM/NUMERIC-CHECK       00013600
013700*    PARAGRAPHS THEY ALL PERFORM (370-385) - ONLY ONE FIELD IS    00013700
013800*    EVER BEING EDITED AT A TIME SO ONE COPY OF THIS GROUP IS ALL 00013800
013900*    THAT IS NEEDED.                                              00013900
01400001  WS-EDIT-WORK-AREA.                                            00014000
014100    05  WS-EDIT-FIELD-NAME      PIC X(20) VALUE SPACES.           00014100
014200*        PLAIN-ENGLISH NAME OF THE FIELD CURRENTLY BEING EDITED - 00014200
014300*        DROPPED STRAIGHT INTO PARM-ERROR-MSG BY WHICHEVER EDIT   00014300
014400*        PARAGRAPH FAILS.                                         00014400
014500    05  WS-EDIT-RAW             PIC X(30) VALUE SPACES.           00014500
014600*        THE COLUMN AS IT CAME OFF THE SPLIT, UNTRIMMED - MOVED IN00014600
014700*        BY WHICHEVER OF 200 THROUGH 240 IS RUNNING BEFORE IT     00014700
014800*        CALLS                                                    00014800
014900*        370-TRIM-COLUMN.                                         00014900
015000    05  WS-EDIT-TRIMMED         PIC X(30) VALUE SPACES.           00015000
015100*        THE COLUMN WITH LEADING AND TRAILING SPACES REMOVED,     00015100
015200*        BUILT BY 370-TRIM-COLUMN - THIS IS WHAT ACTUALLY GETS    00015200
015300*        EDITED AND, FOR THE NUMERIC COLUMNS, CONVERTED.          00015300
015400    05  WS-EDIT-FIRST-POS       PIC 9(2)  COMP VALUE ZERO.        00015400
015500*        POSITION OF THE FIRST NON-SPACE CHARACTER, FOUND BY 372- 00015500
015600*        FIND-FIRST-NONSPACE.                                     00015600
015700    05  WS-EDIT-LAST-POS        PIC 9(2)  COMP VALUE ZERO.        00015700
015800*        POSITION OF THE LAST NON-SPACE CHARACTER, FOUND BY 375-  00015800
015900*        FIND-LAST-NONSPACE.                                      00015900
016000    05  WS-EDIT-LEN             PIC 9(2)  COMP VALUE ZERO.        00016000
016100*        LENGTH OF THE TRIMMED FIELD, COMPUTED FROM THE FIRST AND 00016100
016200*        LAST NON-SPACE POSITIONS ABOVE.                          00016200
016300    05  WS-EDIT-SCAN-START      PIC 9(2)  COMP VALUE ZERO.        00016300
016400*        WHERE 380-EDIT-NUMERIC-COLUMN STARTS ITS DIGIT SCAN - ONE00016400
016500*        PAST A LEADING MINUS SIGN WHEN ONE IS PRESENT, OTHERWISE 00016500
016600*        THE FIRST NON-SPACE POSITION.                            00016600
016700    05  WS-EDIT-IDX             PIC 9(2)  COMP VALUE ZERO.        00016700
016800*        WORK INDEX FOR THE DIGIT-BY-DIGIT SCAN DRIVEN BY         00016800
016900*        380-EDIT-                                                00016900
017000*        NUMERIC-COLUMN'S PERFORM ... UNTIL - STEPPED ONE POSITION00017000
017100*        AT A TIME BY 385-TEST-ONE-DIGIT.                         00017100
017200    05  WS-EDIT-NUMERIC-VALUE   PIC S9(9)V99 COMP-3 VALUE ZERO.   00017200
017300*        THE TRIMMED COLUMN CONVERTED TO A SIGNED PACKED NUMBER,  00017300
017400*        USED BY THE CROSS-FIELD SANITY CHECKS IN 300 THROUGH 320.00017400
017500    05  FILLER                  PIC X(4) VALUE SPACES.            00017500
017600*                                                                 00017600
017700*    TABLE VIEW OF WS-EDIT-RAW AND WS-EDIT-TRIMMED, ONE BYTE PER  00017700
017800*    OCCURRENCE, USED BY 372-FIND-FIRST-NONSPACE AND 375-FIND-    00017800
017900*    LAST-NONSPACE TO WALK THE FIELD A CHARACTER AT A TIME WITHOUT00017900
018000*    REFERENCE MODIFICATION LITTERING THOSE PARAGRAPHS.           00018000
01810001  WS-EDIT-RAW-TABLE REDEFINES WS-EDIT-RAW.                      00018100
018200    05  WS-EDIT-RAW-CHAR        PIC X OCCURS 30 TIMES.            00018200
01830001  WS-EDIT-TRIMMED-TABLE REDEFINES WS-EDIT-TRIMMED.              00018300
018400    05  WS-EDIT-TRIMMED-CHAR    PIC X OCCURS 30 TIMES.            00018400
018500*                                                                 00018500
018600*    THE TRADE ID COLUMN, HELD SEPARATELY FROM WS-EDIT-TRIMMED SO 00018600
018700*    205-CHECK-TRADE-ID-CHARS CAN WALK IT ONE CHARACTER AT A TIME 00018700
018800*    VIA THE TABLE REDEFINE WITHOUT DISTURBING WHATEVER FIELD IS  00018800
018900*    CURRENTLY SITTING IN THE SHARED EDIT WORK AREA.              00018900
01900001  WS-CANDIDATE-TRADE-ID       PIC X(30) VALUE SPACES.           00019000
01910001  WS-CANDIDATE-TABLE REDEFINES WS-CANDIDATE-TRADE-ID.           00019100
019200    05  WS-CANDIDATE-CHAR       PIC X OCCURS 8 TIMES.             00019200
019300*                                                                 00019300
019400*    RIGHT-JUSTIFIES A TRIMMED NUMERIC COLUMN BEFORE IT GOES INTO 00019400
019500*    WS-EDIT-NUMERIC-VALUE, SO A SHORT FIELD LIKE '12' LINES UP ON00019500
019600*    THE UNITS DIGIT INSTEAD OF THE LEFTMOST BYTE THE WAY         00019600
019700*    JUSTIFIED LEFT (THE DEFAULT) WOULD LEAVE IT.                 00019700
01980001  WS-NUM-RJUST                PIC X(15) JUSTIFIED RIGHT         00019800
019900                                VALUE SPACES.                     00019900
02000001  WS-NUM-RJUST-N REDEFINES WS-NUM-RJUST PIC 9(15).              00020000
020100*                                                                 00020100
020200*    SCRATCH FOR THE THREE CROSS-FIELD CHECKS IN 300, 310 AND 320 00020200
020300*    - HELD HERE RATHER THAN AS LOCAL VARIABLES INSIDE THOSE      00020300
020400*    PARAGRAPHS SINCE COBOL HAS NO SUCH THING; GROUPED TOGETHER   00020400
020500*    BECAUSE THEY ARE ONLY EVER LIVE DURING THOSE THREE CHECKS.   00020500
02060001  WS-CROSS-FIELD-WORK.                                          00020600
020700    05  WS-SAVE-TENURE-VALUE    PIC S9(9)V99 COMP-3 VALUE ZERO.   00020700
020800*        TENURE-MONTHS CONVERTED TO NUMERIC AND HELD HERE SO 320- 00020800
020900*        EDIT-TENURE-RANGE DOES NOT HAVE TO RE-DERIVE IT FROM THE 00020900
021000*        TRIMMED COLUMN A SECOND TIME.                            00021000
021100    05  WS-DOUBLE-INTEREST      PIC S9(9)V99 COMP-3 VALUE ZERO.   00021100
021200*        TWICE THE MONTHLY INTEREST FIGURE, COMPUTED BY 310-EDIT- 00021200
021300*        INTEREST-SANITY SO THE COMPARE AGAINST THE LOAN AMOUNT   00021300
021400*        CAN                                                      00021400
021500*        BE DONE IN WHOLE UNITS RATHER THAN RISKING A ROUNDING    00021500
021600*        MISMATCH FROM HALVING THE LOAN AMOUNT INSTEAD.           00021600
021700    05  FILLER                  PIC X(4) VALUE SPACES.            00021700
021800*                                                                 00021800
021900******************************************************************00021900
022000LINKAGE SECTION.                                                  00022000
022100*    THE CALL INTERFACE SHARED WITH TRDLOAD (AND, IN TIME, ANY    00022100
022200*    ONLINE CALLER) - SEE TRDPARM.CPY FOR THE FIELD-BY-FIELD      00022200
022300*    LAYOUT OF THE INPUT LINE, THE FIVE PARSED OUTPUT FIELDS, AND 00022300
022400*    THE RETURN-CODE/ERROR-MESSAGE PAIR.                          00022400
022500COPY TRDPARM.                                                     00022500
022600******************************************************************00022600
022700*                                                                 00022700
022800*    A WORD ON TRDPARM-AREA ITSELF, SINCE THIS PROGRAM LIVES OR   00022800
022900*    DIES BY IT - PARM-RAW-LINE COMES IN FILLED, EVERYTHING ELSE  00022900
023000*    IN THE COPYBOOK COMES BACK OUT FILLED BY THIS PROGRAM.  A    00023000
023100*    CALLER THAT REUSES THE SAME TRDPARM-AREA ACROSS SEVERAL CALLS00023100
023200*    WITHOUT CLEARING IT IN BETWEEN IS SAFE - 005-INIT-WORK-AREAS 00023200
023300*    RESETS EVERY OUTPUT FIELD ON EVERY CALL BEFORE ANY EDIT RUNS.00023300
023400*                                                                 00023400
023500PROCEDURE DIVISION USING TRDPARM-AREA.                            00023500
023600******************************************************************00023600
023700                                                                  00023700
023800000-MAIN-RTN.                                                     00023800
023900*    TOP OF THE SUBPROGRAM.  RESET THE WORK AREAS, SPLIT THE LINE 00023900
024000*    ON THE PIPE DELIMITERS, CHECK THE COLUMN COUNT, THEN RUN EACH00024000
024100*    FIELD-LEVEL EDIT IN TURN AND THE THREE CROSS-FIELD CHECKS -  00024100
024200*    IN THAT ORDER, SO A COLUMN-COUNT PROBLEM IS ALWAYS REPORTED  00024200
024300*    BEFORE A FIELD-LEVEL ONE, AND A FIELD-LEVEL PROBLEM ALWAYS   00024300
024400*    BEFORE A CROSS-FIELD ONE.  EACH PERFORM IS SKIPPED ONCE PARM-00024400
024500*    VALIDATION-FAILED IS SET, SO ONLY THE FIRST PROBLEM FOUND IS 00024500
024600*    EVER REPORTED BACK TO THE CALLER.                            00024600
024700    PERFORM 005-INIT-WORK-AREAS THRU 005-EXIT.                    00024700
024800    PERFORM 090-COUNT-COLUMNS   THRU 090-EXIT.                    00024800
024900    PERFORM 100-SPLIT-COLUMNS   THRU 100-EXIT.                    00024900
025000    PERFORM 110-CHECK-COLUMN-COUNT THRU 110-EXIT.                 00025000
025100    IF PARM-SUCCESS PERFORM 200-EDIT-TRADE-ID THRU 200-EXIT       00025100
025200    END-IF.                                                       00025200
025300    IF PARM-SUCCESS PERFORM 210-EDIT-LOAN-AMOUNT THRU 210-EXIT    00025300
025400    END-IF.                                                       00025400
025500    IF PARM-SUCCESS                                               00025500
025600        PERFORM 220-EDIT-MONTHLY-INTEREST THRU 220-EXIT           00025600
025700    END-IF.                                                       00025700
025800    IF PARM-SUCCESS                                               00025800
025900        PERFORM 230-EDIT-TENURE-MONTHS THRU 230-EXIT              00025900
026000    END-IF.                                                       00026000
026100    IF PARM-SUCCESS                                               00026100
026200        PERFORM 240-EDIT-TOTAL-OUTSTANDING THRU 240-EXIT          00026200
026300    END-IF.                                                       00026300
026400    IF PARM-SUCCESS                                               00026400
026500        PERFORM 300-EDIT-OUTSTANDING-VS-LOAN THRU 300-EXIT        00026500
026600    END-IF.                                                       00026600
026700    IF PARM-SUCCESS                                               00026700
026800        PERFORM 310-EDIT-INTEREST-SANITY THRU 310-EXIT            00026800
026900    END-IF.                                                       00026900
027000    IF PARM-SUCCESS                                               00027000
027100        PERFORM 320-EDIT-TENURE-RANGE THRU 320-EXIT               00027100
027200    END-IF.                                                       00027200
027300*    NOTE - THE NINE PERFORMS ABOVE ARE THE WHOLE RULE BOOK FOR A 00027300
027400*    TRADE LINE, IN THE EXACT ORDER SPEC'D BY THE ORIGINATING     00027400
027500*    SYSTEM: COLUMN SHAPE FIRST, THEN EACH FIELD ON ITS OWN, THEN 00027500
027600*    THE THREE RULES THAT COMPARE ONE FIELD AGAINST ANOTHER.  DO  00027600
027700*    NOT REORDER THEM WITHOUT CHECKING WITH THE ONLINE SCREEN TEAM00027700
027800*    - THEY DEPEND ON GETTING BACK THE FIRST PROBLEM FOUND, NOT   00027800
027900*    JUST ANY PROBLEM.                                            00027900
028000    GOBACK.                                                       00028000
028100                                                                  00028100
028200005-INIT-WORK-AREAS.                                              00028200
028300*    CLEARS EVERY SWITCH AND WORK FIELD BACK TO ITS STARTING STATE00028300
028400*    AND ASSUMES SUCCESS UNTIL SOME EDIT BELOW SAYS OTHERWISE - A 00028400
028500*    SUBPROGRAM CALLED REPEATEDLY IN A LOOP MUST NEVER CARRY STATE00028500
028600*    FORWARD FROM THE PREVIOUS CALL.                              00028600
028700    MOVE SPACES TO WS-COLUMN-WORK-AREA.                           00028700
028800    MOVE SPACES TO WS-EDIT-WORK-AREA.                             00028800
028900    MOVE SPACES TO WS-CANDIDATE-TRADE-ID.                         00028900
029000    MOVE ZERO   TO WS-PIPE-COUNT WS-COL-SPLIT-IDX.                00029000
029100    SET WS-EDIT-ALL-DIGITS      TO TRUE.                          00029100
029200    MOVE 'N' TO WS-BAD-CHAR-SW WS-EDIT-IS-NEGATIVE-SW.            00029200
029300    MOVE SPACES TO PARM-TRADE-ID.                                 00029300
029400    MOVE ZERO   TO PARM-LOAN-AMOUNT PARM-MONTHLY-INTEREST         00029400
029500                   PARM-TENURE-MONTHS PARM-TOTAL-OUTSTANDING.     00029500
029600    MOVE SPACES TO PARM-ERROR-MSG.                                00029600
029700    SET PARM-SUCCESS TO TRUE.                                     00029700
029800005-EXIT.                                                         00029800
029900    EXIT.                                                         00029900
030000                                                                  00030000
030100090-COUNT-COLUMNS.                                                00030100
030200*    COUNTS THE PIPE DELIMITERS ON THE RAW LINE BEFORE ANY        00030200
030300*    SPLITTING IS ATTEMPTED - A LINE WITH THE WRONG NUMBER OF     00030300
030400*    PIPES IS REJECTED HERE INSTEAD OF LETTING 100-SPLIT-COLUMNS  00030400
030500*    CARVE OUT WHATEVER GARBAGE HAPPENS TO LAND IN EACH COLUMN    00030500
030600*    (SR-0361).                                                   00030600
030700    INSPECT PARM-RAW-LINE TALLYING WS-PIPE-COUNT                  00030700
030800            FOR ALL '|'.                                          00030800
030900    IF WS-PIPE-COUNT NOT = 4                                      00030900
031000        PERFORM 095-SET-COLUMN-COUNT-ERROR THRU 095-EXIT          00031000
031100    END-IF.                                                       00031100
031200090-EXIT.                                                         00031200
031300    EXIT.                                                         00031300
031400                                                                  00031400
031500095-SET-COLUMN-COUNT-ERROR.                                       00031500
031600*    BUILDS THE REJECTION MESSAGE FOR A BAD COLUMN COUNT.  THE    00031600
031700*    DISPLAY-FORMAT COPY OF THE COUNT IS NEEDED BECAUSE STRING    00031700
031800*    CANNOT MOVE A COMP FIELD INTO AN ALPHANUMERIC TARGET WITHOUT 00031800
031900*    AN INTERVENING DISPLAY-FORMAT FIELD TO EDIT FROM.            00031900
032000    MOVE WS-PIPE-COUNT TO WS-COLCOUNT-DISPLAY.                    00032000
032100    STRING 'Expected 5 columns, found ' DELIMITED BY SIZE         00032100
032200           WS-COLCOUNT-DISPLAY   DELIMITED BY SIZE                00032200
032300           ' pipe-separated groups' DELIMITED BY SIZE             00032300
032400           INTO PARM-ERROR-MSG.                                   00032400
032500    SET PARM-VALIDATION-FAILED TO TRUE.                           00032500
032600095-EXIT.                                                         00032600
032700    EXIT.                                                         00032700
032800                                                                  00032800
032900100-SPLIT-COLUMNS.                                                00032900
033000*    CARVES THE RAW LINE INTO ITS FIVE PIPE-DELIMITED COLUMNS -   00033000
033100*    STILL RUN EVEN WHEN THE COUNT CHECK ABOVE ALREADY FAILED, SO 00033100
033200*    THAT WHATEVER PARTIAL COLUMNS EXIST ARE AVAILABLE IF A FUTURE00033200
033300*    CHANGE EVER WANTS TO REPORT MORE THAN JUST THE FIRST PROBLEM 00033300
033400*    FOUND ON A LINE.                                             00033400
033500    UNSTRING PARM-RAW-LINE DELIMITED BY '|'                       00033500
033600        INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5         00033600
033700    END-UNSTRING.                                                 00033700
033800100-EXIT.                                                         00033800
033900    EXIT.                                                         00033900
034000                                                                  00034000
034100110-CHECK-COLUMN-COUNT.                                           00034100
034200*    SECOND HALF OF THE COLUMN-COUNT GATE - IF THE PIPE COUNT WAS 00034200
034300*    ALREADY FLAGGED BAD IN 090, THE FIELD-LEVEL EDITS BELOW ARE  00034300
034400*    SKIPPED ENTIRELY VIA THE PARM-SUCCESS TESTS IN 000-MAIN-RTN, 00034400
034500*    SO THIS PARAGRAPH TODAY ONLY EXISTS TO KEEP THE NUMBERED SLOT00034500
034600*    RESERVED FOR ANY FUTURE COLUMN-SHAPE CHECK.                  00034600
034700    CONTINUE.                                                     00034700
034800110-EXIT.                                                         00034800
034900    EXIT.                                                         00034900
035000                                                                  00035000
035100200-EDIT-TRADE-ID.                                                00035100
035200*    TRADE ID MUST BE PRESENT, NO LONGER THAN 8 CHARACTERS ONCE   00035200
035300*    TRIMMED, AND MADE UP ENTIRELY OF UPPERCASE LETTERS AND DIGITS00035300
035400*    (SR-0379 - LOWERCASE USED TO SLIP THROUGH).  THE TRIMMED     00035400
035500*    VALUE, NOT THE RAW COLUMN, IS WHAT GETS HANDED BACK TO THE   00035500
035600*    CALLER IN PARM-TRADE-ID.                                     00035600
035700    MOVE 'TRADE ID'   TO WS-EDIT-FIELD-NAME.                      00035700
035800    MOVE WS-COL-1     TO WS-EDIT-RAW.                             00035800
035900    PERFORM 370-TRIM-COLUMN THRU 370-EXIT.                        00035900
036000    IF WS-EDIT-LEN = ZERO                                         00036000
036100        STRING 'Trade ID is required' DELIMITED BY SIZE           00036100
036200               INTO PARM-ERROR-MSG                                00036200
036300        SET PARM-VALIDATION-FAILED TO TRUE                        00036300
036400        GO TO 200-EXIT                                            00036400
036500    END-IF.                                                       00036500
036600    IF WS-EDIT-LEN > 8                                            00036600
036700        STRING 'Trade ID may not exceed 8 characters'             00036700
036800               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00036800
036900        SET PARM-VALIDATION-FAILED TO TRUE                        00036900
037000        GO TO 200-EXIT                                            00037000
037100    END-IF.                                                       00037100
037200    MOVE WS-EDIT-TRIMMED(1:8) TO WS-CANDIDATE-TRADE-ID.           00037200
037300    PERFORM 205-CHECK-TRADE-ID-CHARS THRU 205-EXIT.               00037300
037400    IF WS-BAD-CHAR-FOUND                                          00037400
037500        STRING 'Trade ID must be letters and digits only'         00037500
037600               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00037600
037700        SET PARM-VALIDATION-FAILED TO TRUE                        00037700
037800        GO TO 200-EXIT                                            00037800
037900    END-IF.                                                       00037900
038000    MOVE WS-EDIT-TRIMMED(1:WS-EDIT-LEN) TO PARM-TRADE-ID.         00038000
038100200-EXIT.                                                         00038100
038200    EXIT.                                                         00038200
038300                                                                  00038300
038400205-CHECK-TRADE-ID-CHARS.                                         00038400
038500*    WALKS THE 8-BYTE CANDIDATE TABLE ONE CHARACTER AT A TIME VIA 00038500
038600*    207-TEST-ONE-TRADE-ID-CHAR, STOPPING EARLY AS SOON AS A      00038600
038700*    DISALLOWED CHARACTER IS FOUND - NO POINT CHECKING THE REST OF00038700
038800*    THE FIELD ONCE IT IS ALREADY KNOWN TO BE BAD.                00038800
038900    SET WS-COL-SPLIT-IDX TO 1.                                    00038900
039000    MOVE 'N' TO WS-BAD-CHAR-SW.                                   00039000
039100    PERFORM 207-TEST-ONE-TRADE-ID-CHAR THRU 207-EXIT              00039100
039200            VARYING WS-COL-SPLIT-IDX FROM 1 BY 1                  00039200
039300            UNTIL WS-COL-SPLIT-IDX > WS-EDIT-LEN                  00039300
039400               OR WS-BAD-CHAR-FOUND.                              00039400
039500205-EXIT.                                                         00039500
039600    EXIT.                                                         00039600
039700                                                                  00039700
039800207-TEST-ONE-TRADE-ID-CHAR.                                       00039800
039900*    ONE CHARACTER OF THE SCAN DRIVEN BY 205-CHECK-TRADE-ID-      00039900
040000*    CHARS'S PERFORM ... VARYING - A CHARACTER OUTSIDE THE CLASS  00040000
040100*    TRADE-ID-CHARACTER RANGE DEFINED IN SPECIAL-NAMES FAILS THE  00040100
040200*    FIELD.                                                       00040200
040300    IF WS-CANDIDATE-CHAR(WS-COL-SPLIT-IDX)                        00040300
040400       NOT TRADE-ID-CHARACTER                                     00040400
040500        SET WS-BAD-CHAR-FOUND TO TRUE                             00040500
040600    END-IF.                                                       00040600
040700207-EXIT.                                                         00040700
040800    EXIT.                                                         00040800
040900                                                                  00040900
041000210-EDIT-LOAN-AMOUNT.                                             00041000
041100*    LOAN AMOUNT MUST BE PRESENT, NUMERIC, AND GREATER THAN ZERO -00041100
041200*    A LOAN FOR ZERO OR A NEGATIVE AMOUNT IS NOT A LOAN THIS BOOK 00041200
041300*    HAS EVER BEEN ASKED TO SERVICE.  THE CONVERTED VALUE IS KEPT 00041300
041400*    IN WS-EDIT-NUMERIC-VALUE FOR THE CROSS-FIELD CHECKS THAT RUN 00041400
041500*    LATER.                                                       00041500
041600    MOVE 'LOAN AMOUNT' TO WS-EDIT-FIELD-NAME.                     00041600
041700    MOVE WS-COL-2      TO WS-EDIT-RAW.                            00041700
041800    PERFORM 370-TRIM-COLUMN THRU 370-EXIT.                        00041800
041900    IF WS-EDIT-LEN = ZERO                                         00041900
042000        STRING 'Loan amount is required' DELIMITED BY SIZE        00042000
042100               INTO PARM-ERROR-MSG                                00042100
042200        SET PARM-VALIDATION-FAILED TO TRUE                        00042200
042300        GO TO 210-EXIT                                            00042300
042400    END-IF.                                                       00042400
042500    PERFORM 380-EDIT-NUMERIC-COLUMN THRU 380-EXIT.                00042500
042600    IF NOT WS-EDIT-ALL-DIGITS OR WS-EDIT-IS-NEGATIVE              00042600
042700        STRING 'Loan amount must be a positive number'            00042700
042800               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00042800
042900        SET PARM-VALIDATION-FAILED TO TRUE                        00042900
043000        GO TO 210-EXIT                                            00043000
043100    END-IF.                                                       00043100
043200    IF WS-EDIT-NUMERIC-VALUE = ZERO                               00043200
043300        STRING 'Loan amount must be greater than zero'            00043300
043400               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00043400
043500        SET PARM-VALIDATION-FAILED TO TRUE                        00043500
043600        GO TO 210-EXIT                                            00043600
043700    END-IF.                                                       00043700
043800    MOVE WS-EDIT-NUMERIC-VALUE TO PARM-LOAN-AMOUNT.               00043800
043900210-EXIT.                                                         00043900
044000    EXIT.                                                         00044000
044100                                                                  00044100
044200220-EDIT-MONTHLY-INTEREST.                                        00044200
044300*    MONTHLY INTEREST MUST BE PRESENT, NUMERIC, AND NOT NEGATIVE -00044300
044400*    UNLIKE LOAN AMOUNT AND TOTAL OUTSTANDING, ZERO IS AN         00044400
044500*    ACCEPTABLE INTEREST FIGURE (AN INTEREST-FREE TRADE), SO ONLY 00044500
044600*    THE SIGN IS CHECKED HERE, NOT THE MAGNITUDE.                 00044600
044700    MOVE 'MONTHLY INTEREST' TO WS-EDIT-FIELD-NAME.                00044700
044800    MOVE WS-COL-3            TO WS-EDIT-RAW.                      00044800
044900    PERFORM 370-TRIM-COLUMN THRU 370-EXIT.                        00044900
045000    IF WS-EDIT-LEN = ZERO                                         00045000
045100        STRING 'Monthly interest is required'                     00045100
045200               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00045200
045300        SET PARM-VALIDATION-FAILED TO TRUE                        00045300
045400        GO TO 220-EXIT                                            00045400
045500    END-IF.                                                       00045500
045600    PERFORM 380-EDIT-NUMERIC-COLUMN THRU 380-EXIT.                00045600
045700    IF NOT WS-EDIT-ALL-DIGITS OR WS-EDIT-IS-NEGATIVE              00045700
045800        STRING 'Monthly interest must not be negative'            00045800
045900               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00045900
046000        SET PARM-VALIDATION-FAILED TO TRUE                        00046000
046100        GO TO 220-EXIT                                            00046100
046200    END-IF.                                                       00046200
046300    MOVE WS-EDIT-NUMERIC-VALUE TO PARM-MONTHLY-INTEREST.          00046300
046400220-EXIT.                                                         00046400
046500    EXIT.                                                         00046500
046600                                                                  00046600
046700230-EDIT-TENURE-MONTHS.                                           00046700
046800*    TENURE MONTHS MUST BE PRESENT, NUMERIC, AND GREATER THAN ZERO00046800
046900*    - THE RANGE CHECK AGAINST THE SHOP'S MAXIMUM TENURE IS DONE  00046900
047000*    SEPARATELY, LATER, BY 320-EDIT-TENURE-RANGE, SINCE THAT RULE 00047000
047100*    NEEDS TO STAND ON ITS OWN IN THE CROSS-FIELD SECTION OF THIS 00047100
047200*    PROGRAM.                                                     00047200
047300    MOVE 'TENURE MONTHS' TO WS-EDIT-FIELD-NAME.                   00047300
047400    MOVE WS-COL-4        TO WS-EDIT-RAW.                          00047400
047500    PERFORM 370-TRIM-COLUMN THRU 370-EXIT.                        00047500
047600    IF WS-EDIT-LEN = ZERO                                         00047600
047700        STRING 'Tenure months is required'                        00047700
047800               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00047800
047900        SET PARM-VALIDATION-FAILED TO TRUE                        00047900
048000        GO TO 230-EXIT                                            00048000
048100    END-IF.                                                       00048100
048200    PERFORM 380-EDIT-NUMERIC-COLUMN THRU 380-EXIT.                00048200
048300    IF NOT WS-EDIT-ALL-DIGITS OR WS-EDIT-IS-NEGATIVE              00048300
048400        STRING 'Tenure months must be a positive number'          00048400
048500               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00048500
048600        SET PARM-VALIDATION-FAILED TO TRUE                        00048600
048700        GO TO 230-EXIT                                            00048700
048800    END-IF.                                                       00048800
048900    IF WS-EDIT-NUMERIC-VALUE = ZERO                               00048900
049000        STRING 'Tenure months must be greater than zero'          00049000
049100               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00049100
049200        SET PARM-VALIDATION-FAILED TO TRUE                        00049200
049300        GO TO 230-EXIT                                            00049300
049400    END-IF.                                                       00049400
049500    MOVE WS-EDIT-NUMERIC-VALUE TO PARM-TENURE-MONTHS.             00049500
049600    MOVE WS-EDIT-NUMERIC-VALUE TO WS-SAVE-TENURE-VALUE.           00049600
049700230-EXIT.                                                         00049700
049800    EXIT.                                                         00049800
049900                                                                  00049900
050000240-EDIT-TOTAL-OUTSTANDING.                                       00050000
050100*    TOTAL OUTSTANDING MUST BE PRESENT, NUMERIC, AND GREATER THAN 00050100
050200*    ZERO - THE SAME SHAPE OF EDIT AS LOAN AMOUNT ABOVE.  WHETHER 00050200
050300*    IT MAKES SENSE AGAINST THE LOAN AMOUNT ITSELF IS A SEPARATE  00050300
050400*    CROSS-FIELD QUESTION, HANDLED BY 300-EDIT-OUTSTANDING-VS-LOAN00050400
050500*    ONCE ALL FIVE COLUMNS HAVE PASSED THEIR OWN EDITS.           00050500
050600    MOVE 'TOTAL OUTSTANDING' TO WS-EDIT-FIELD-NAME.               00050600
050700    MOVE WS-COL-5             TO WS-EDIT-RAW.                     00050700
050800    PERFORM 370-TRIM-COLUMN THRU 370-EXIT.                        00050800
050900    IF WS-EDIT-LEN = ZERO                                         00050900
051000        STRING 'Total outstanding is required'                    00051000
051100               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00051100
051200        SET PARM-VALIDATION-FAILED TO TRUE                        00051200
051300        GO TO 240-EXIT                                            00051300
051400    END-IF.                                                       00051400
051500    PERFORM 380-EDIT-NUMERIC-COLUMN THRU 380-EXIT.                00051500
051600    IF NOT WS-EDIT-ALL-DIGITS OR WS-EDIT-IS-NEGATIVE              00051600
051700        STRING 'Total outstanding must be a positive number'      00051700
051800               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00051800
051900        SET PARM-VALIDATION-FAILED TO TRUE                        00051900
052000        GO TO 240-EXIT                                            00052000
052100    END-IF.                                                       00052100
052200    IF WS-EDIT-NUMERIC-VALUE = ZERO                               00052200
052300        STRING 'Total outstanding must be greater than zero'      00052300
052400               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00052400
052500        SET PARM-VALIDATION-FAILED TO TRUE                        00052500
052600        GO TO 240-EXIT                                            00052600
052700    END-IF.                                                       00052700
052800    MOVE WS-EDIT-NUMERIC-VALUE TO PARM-TOTAL-OUTSTANDING.         00052800
052900240-EXIT.                                                         00052900
053000    EXIT.                                                         00053000
053100                                                                  00053100
053200300-EDIT-OUTSTANDING-VS-LOAN.                                     00053200
053300*    CROSS-FIELD RULE ONE: TOTAL OUTSTANDING MAY NEVER BE LESS    00053300
053400*    THAN LOAN AMOUNT - A TRADE CANNOT OWE LESS THAN IT WAS       00053400
053500*    ORIGINALLY BOOKED FOR.  RUN ONLY AFTER BOTH FIELDS HAVE      00053500
053600*    ALREADY PASSED THEIR OWN INDIVIDUAL EDITS ABOVE (SR-0347).   00053600
053700    IF PARM-TOTAL-OUTSTANDING < PARM-LOAN-AMOUNT                  00053700
053800        STRING 'Total outstanding may not be less than'           00053800
053900               ' loan amount' DELIMITED BY SIZE                   00053900
054000               INTO PARM-ERROR-MSG                                00054000
054100        SET PARM-VALIDATION-FAILED TO TRUE                        00054100
054200    END-IF.                                                       00054200
054300300-EXIT.                                                         00054300
054400    EXIT.                                                         00054400
054500                                                                  00054500
054600310-EDIT-INTEREST-SANITY.                                         00054600
054700*    CROSS-FIELD RULE TWO: TWICE THE MONTHLY INTEREST MAY NOT     00054700
054800*    EXCEED THE LOAN AMOUNT - A SANITY CEILING ON HOW STEEP A     00054800
054900*    MONTHLY INTEREST FIGURE THE SHOP WILL ACCEPT WITHOUT KICKING 00054900
055000*    THE LINE BACK FOR A MANUAL LOOK.  DOUBLED RATHER THAN HALVING00055000
055100*    THE LOAN AMOUNT SO THE COMPARE STAYS IN WHOLE UNITS AND NEVER00055100
055200*    RISKS A ROUNDING MISMATCH (SR-0388).                         00055200
055300    COMPUTE WS-DOUBLE-INTEREST = PARM-MONTHLY-INTEREST * 2.       00055300
055400    IF WS-DOUBLE-INTEREST > PARM-LOAN-AMOUNT                      00055400
055500        STRING 'Monthly interest is too high relative to'         00055500
055600               ' loan amount' DELIMITED BY SIZE                   00055600
055700               INTO PARM-ERROR-MSG                                00055700
055800        SET PARM-VALIDATION-FAILED TO TRUE                        00055800
055900    END-IF.                                                       00055900
056000310-EXIT.                                                         00056000
056100    EXIT.                                                         00056100
056200                                                                  00056200
056300320-EDIT-TENURE-RANGE.                                            00056300
056400*    CROSS-FIELD RULE THREE: TENURE MONTHS MAY NOT EXCEED 360     00056400
056500*    (THIRTY YEARS) - THE LONGEST TERM THIS BOOK HAS EVER CARRIED.00056500
056600*    THE LOWER BOUND (GREATER THAN ZERO) WAS ALREADY ENFORCED BACK00056600
056700*    IN 230-EDIT-TENURE-MONTHS, SO ONLY THE UPPER BOUND IS CHECKED00056700
056800*    HERE.                                                        00056800
056900    IF WS-SAVE-TENURE-VALUE > 360                                 00056900
057000        STRING 'Tenure months may not exceed 360'                 00057000
057100               DELIMITED BY SIZE INTO PARM-ERROR-MSG              00057100
057200        SET PARM-VALIDATION-FAILED TO TRUE                        00057200
057300    END-IF.                                                       00057300
057400320-EXIT.                                                         00057400
057500    EXIT.                                                         00057500
057600                                                                  00057600
057700370-TRIM-COLUMN.                                                  00057700
057800*    SHARED TRIM ROUTINE - FINDS THE FIRST AND LAST NON-SPACE     00057800
057900*    BYTES IN WS-EDIT-RAW AND BUILDS THE LEFT-JUSTIFIED RESULT IN 00057900
058000*    WS-EDIT-TRIMMED, WITH WS-EDIT-LEN SET TO ITS LENGTH.  A      00058000
058100*    COMPLETELY BLANK COLUMN LEAVES WS-EDIT-LEN AT ZERO, WHICH    00058100
058200*    EVERY CALLER ABOVE CHECKS FOR BEFORE GOING ANY FURTHER.      00058200
058300    MOVE SPACES TO WS-EDIT-TRIMMED.                               00058300
058400    MOVE ZERO   TO WS-EDIT-FIRST-POS WS-EDIT-LAST-POS             00058400
058500                   WS-EDIT-LEN.                                   00058500
058600    IF WS-EDIT-RAW = SPACES                                       00058600
058700        GO TO 370-EXIT                                            00058700
058800    END-IF.                                                       00058800
058900    PERFORM 372-FIND-FIRST-NONSPACE THRU 372-EXIT.                00058900
059000    PERFORM 375-FIND-LAST-NONSPACE  THRU 375-EXIT.                00059000
059100    COMPUTE WS-EDIT-LEN =                                         00059100
059200            WS-EDIT-LAST-POS - WS-EDIT-FIRST-POS + 1.             00059200
059300    MOVE WS-EDIT-RAW(WS-EDIT-FIRST-POS : WS-EDIT-LEN)             00059300
059400         TO WS-EDIT-TRIMMED.                                      00059400
059500370-EXIT.                                                         00059500
059600    EXIT.                                                         00059600
059700                                                                  00059700
059800372-FIND-FIRST-NONSPACE.                                          00059800
059900*    SCANS WS-EDIT-RAW-CHAR FORWARD FROM POSITION 1 UNTIL A NON-  00059900
060000*    SPACE BYTE TURNS UP - THE COLUMN WAS ALREADY CONFIRMED NOT   00060000
060100*    ALL SPACES BY 370-TRIM-COLUMN, SO THE SCAN IS GUARANTEED TO  00060100
060200*    FIND SOMETHING BEFORE RUNNING PAST POSITION 30.  THE STEP-   00060200
060300*    AND-TEST ITSELF IS DONE ONE POSITION AT A TIME BY 373-BUMP-  00060300
060400*    FIRST-NONSPACE-POS.                                          00060400
060500    SET WS-EDIT-FIRST-POS TO 1.                                   00060500
060600    PERFORM 373-BUMP-FIRST-NONSPACE-POS THRU 373-EXIT             00060600
060700            UNTIL WS-EDIT-RAW-CHAR(WS-EDIT-FIRST-POS) NOT = SPACE.00060700
060800372-EXIT.                                                         00060800
060900    EXIT.                                                         00060900
061000                                                                  00061000
061100373-BUMP-FIRST-NONSPACE-POS.                                      00061100
061200*    ONE STEP OF THE FORWARD SCAN DRIVEN BY 372-FIND-FIRST-       00061200
061300*    NONSPACE'S PERFORM ... UNTIL - JUST ADVANCES THE POINTER; THE00061300
061400*    ACTUAL SPACE TEST LIVES IN THE UNTIL CONDITION ITSELF.       00061400
061500    SET WS-EDIT-FIRST-POS UP BY 1.                                00061500
061600373-EXIT.                                                         00061600
061700    EXIT.                                                         00061700
061800                                                                  00061800
061900375-FIND-LAST-NONSPACE.                                           00061900
062000*    SCANS WS-EDIT-RAW-CHAR BACKWARD FROM POSITION 30 UNTIL A NON-00062000
062100*    SPACE BYTE TURNS UP - THE MIRROR IMAGE OF 372-FIND-FIRST-    00062100
062200*    NONSPACE, WALKING THE OTHER DIRECTION ONE POSITION AT A TIME 00062200
062300*    VIA 376-BUMP-LAST-NONSPACE-POS.                              00062300
062400    SET WS-EDIT-LAST-POS TO 30.                                   00062400
062500    PERFORM 376-BUMP-LAST-NONSPACE-POS THRU 376-EXIT              00062500
062600            UNTIL WS-EDIT-RAW-CHAR(WS-EDIT-LAST-POS) NOT = SPACE. 00062600
062700375-EXIT.                                                         00062700
062800    EXIT.                                                         00062800
062900                                                                  00062900
063000376-BUMP-LAST-NONSPACE-POS.                                       00063000
063100*    ONE STEP OF THE BACKWARD SCAN DRIVEN BY 375-FIND-LAST-       00063100
063200*    NONSPACE'S PERFORM ... UNTIL - JUST RETREATS THE POINTER; THE00063200
063300*    ACTUAL SPACE TEST LIVES IN THE UNTIL CONDITION ITSELF.       00063300
063400    SET WS-EDIT-LAST-POS DOWN BY 1.                               00063400
063500376-EXIT.                                                         00063500
063600    EXIT.                                                         00063600
063700                                                                  00063700
063800380-EDIT-NUMERIC-COLUMN.                                          00063800
063900*    CHECKS WS-EDIT-TRIMMED FOR AN OPTIONAL LEADING MINUS SIGN    00063900
064000*    FOLLOWED BY NOTHING BUT DIGITS, THEN RIGHT-JUSTIFIES THE     00064000
064100*    DIGIT PORTION INTO WS-NUM-RJUST SO IT CAN BE PICKED UP AS A  00064100
064200*    STRAIGHT NUMERIC VALUE VIA THE PIC 9(15) REDEFINE.  A FIELD  00064200
064300*    THAT FAILS THIS CHECK LEAVES WS-EDIT-ALL-DIGITS SET FALSE AND00064300
064400*    WS-EDIT-NUMERIC-VALUE UNCHANGED.                             00064400
064500    SET WS-EDIT-ALL-DIGITS TO TRUE.                               00064500
064600    MOVE 'N' TO WS-EDIT-IS-NEGATIVE-SW.                           00064600
064700    MOVE ZERO TO WS-NUM-RJUST-N WS-EDIT-NUMERIC-VALUE.            00064700
064800    SET WS-EDIT-SCAN-START TO WS-EDIT-FIRST-POS.                  00064800
064900    IF WS-EDIT-RAW-CHAR(WS-EDIT-FIRST-POS) = '-'                  00064900
065000        SET WS-EDIT-IS-NEGATIVE TO TRUE                           00065000
065100        SET WS-EDIT-SCAN-START UP BY 1                            00065100
065200    END-IF.                                                       00065200
065300    IF WS-EDIT-SCAN-START > WS-EDIT-LAST-POS                      00065300
065400        SET WS-EDIT-ALL-DIGITS TO FALSE                           00065400
065500        GO TO 380-EXIT                                            00065500
065600    END-IF.                                                       00065600
065700    PERFORM 385-TEST-ONE-DIGIT THRU 385-EXIT                      00065700
065800            VARYING WS-EDIT-IDX FROM WS-EDIT-SCAN-START BY 1      00065800
065900            UNTIL WS-EDIT-IDX > WS-EDIT-LAST-POS                  00065900
066000               OR NOT WS-EDIT-ALL-DIGITS.                         00066000
066100    IF WS-EDIT-ALL-DIGITS                                         00066100
066200        MOVE WS-EDIT-RAW(WS-EDIT-SCAN-START :                     00066200
066300             WS-EDIT-LAST-POS - WS-EDIT-SCAN-START + 1)           00066300
066400             TO WS-NUM-RJUST                                      00066400
066500        IF WS-EDIT-IS-NEGATIVE                                    00066500
066600            COMPUTE WS-EDIT-NUMERIC-VALUE = WS-NUM-RJUST-N * -1   00066600
066700        ELSE                                                      00066700
066800            MOVE WS-NUM-RJUST-N TO WS-EDIT-NUMERIC-VALUE          00066800
066900        END-IF                                                    00066900
067000    END-IF.                                                       00067000
067100380-EXIT.                                                         00067100
067200    EXIT.                                                         00067200
067300                                                                  00067300
067400385-TEST-ONE-DIGIT.                                               00067400
067500*    ONE POSITION OF THE SCAN DRIVEN BY 380-EDIT-NUMERIC-COLUMN'S 00067500
067600*    PERFORM ... VARYING - ANY BYTE THAT IS NOT ONE OF '0' THRU   00067600
067700*    '9' FAILS THE WHOLE FIELD.                                   00067700
067800    IF WS-EDIT-RAW-CHAR(WS-EDIT-IDX) < '0'                        00067800
067900       OR WS-EDIT-RAW-CHAR(WS-EDIT-IDX) > '9'                     00067900
068000        SET WS-EDIT-ALL-DIGITS TO FALSE                           00068000
068100    END-IF.                                                       00068100
068200385-EXIT.                                                         00068200
068300    EXIT.                                                         00068300
068400                                                                  00068400
068500******************************************************************00068500
068600*    END OF TRDPARS - THE NUMBERED SLOTS 330 THROUGH 360 ARE      00068600
068700*    DELIBERATELY LEFT OPEN BELOW THE THREE CROSS-FIELD CHECKS,   00068700
068800*    THE WAY THIS SHOP HAS ALWAYS LEFT ROOM IN A PARAGRAPH RANGE  00068800
068900*    FOR THE NEXT RULE REQUEST WITHOUT HAVING TO RENUMBER ANYTHING00068900
069000*    ALREADY IN PRODUCTION.                                       00069000
069100******************************************************************00069100
